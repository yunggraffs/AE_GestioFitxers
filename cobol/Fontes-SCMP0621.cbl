000100      ************************************************************        
000200      *PROGRAMA.....: SCMP0621                                            
000300      *SISTEMA......: SISTEMA DE COMPRAS DE MERCADO                       
000400      *PROPOSITO....: CONSULTA DE PRODUTOS POR NOME                       
000500      ************************************************************        
000600      *   H I S T O R I C O   D E   A L T E R A C O E S                   
000700      *----------------------------------------------------------         
000800      *DATA       PROGRAMADOR CHAMADO  DESCRICAO                          
000900      *---------- ---------- -------- --------------------------          
001000      *17/04/1989 A.RAFFUL   CH-0093  VERSAO ORIGINAL, ADAPTADA DA        
001100      *                               LISTAGEM DE PRODUTOS (0220).        
001200      *11/06/1995 M.SOUZA    CH-0144  COMPARACAO DE NOME SEM              
001300      *                               DIFERENCIAR MAIUSC/MINUSC.          
001400      *09/11/1998 M.SOUZA    CH-0163  REVISAO P/ ANO 2000 - SEM           
001500      *                               DATAS DE 2 DIGITOS AQUI.            
001600      *26/08/2004 J.PEREIRA  CH-0192  RETIRADA A TELA - NOME DE           
001700      *                               PESQUISA VEM PELA                   
001800      *                               LK-COM-AREA.                        
001900      *10/09/2004 J.PEREIRA  CH-0198  LACO DE VARREDURA DO MESTRE         
002000      *                               PARAVA EM WS-FS-FIM, QUE UMA        
002100      *                               LEITURA DIRETA POR RRN NUNCA        
002200      *                               SETA; CORRIGIDO P/ NOT              
002300      *                               WS-FS-OK.                           
002400      ************************************************************        
002500       IDENTIFICATION DIVISION.                                           
002600       PROGRAM-ID. SCMP0621.                                              
002700       AUTHOR. A.RAFFUL.                                                  
002800       INSTALLATION. SISTEMA DE COMPRAS DE MERCADO.                       
002900       DATE-WRITTEN. 17/04/1989.                                          
003000       DATE-COMPILED.                                                     
003100       SECURITY. USO INTERNO - CONFIDENCIAL.                              
003200      *                                                                   
003300       ENVIRONMENT DIVISION.                                              
003400       CONFIGURATION SECTION.                                             
003500       SPECIAL-NAMES.                                                     
003600           C01 IS TOP-OF-FORM.                                            
003700      *                                                                   
003800       INPUT-OUTPUT SECTION.                                              
003900       FILE-CONTROL.                                                      
004000           SELECT PRODUTO-MESTRE ASSIGN TO PRODUTOS                       
004100               ORGANIZATION   IS RELATIVE                                 
004200               ACCESS         IS DYNAMIC                                  
004300               RELATIVE KEY   IS WS-PRODUTO-RRN                           
004400               FILE STATUS    IS WS-FS-PRODUTO.                           
004500      *                                                                   
004600       DATA DIVISION.                                                     
004700       FILE SECTION.                                                      
004800       FD  PRODUTO-MESTRE.                                                
004900           COPY PRODUTO.                                                  
005000      *                                                                   
005100       WORKING-STORAGE SECTION.                                           
005200      *                                                                   
005300       77 WS-PRODUTO-RRN                       PIC 9(09) COMP.            
005400      *                                                                   
005500       77 WS-FS-PRODUTO                        PIC X(02).                 
005600           88 WS-FS-OK                         VALUE "00".                
005700           88 WS-FS-FIM                        VALUE "10".                
005800           88 WS-FS-NAO-ENCONTRADO             VALUE "23".                
005900           88 WS-FS-NAO-EXISTE                 VALUE "35".                
006000      *                                                                   
006100       01 WS-NOM-PESQUISA-GRP.                                            
006200           05 WS-NOM-PESQUISA             PIC X(50).                      
006300           05 FILLER                      PIC X(01).                      
006400      *                                                                   
006500       01 WS-NOM-PESQUISA-BYTES REDEFINES WS-NOM-PESQUISA-GRP.            
006600           05 WS-NOM-PESQUISA-1A-LETRA    PIC X(01).                      
006700           05 FILLER                      PIC X(50).                      
006800      *                                                                   
006900       77 WS-QTD-ACHADOS                       PIC 9(05) COMP.            
007000      *                                                                   
007100       01 WS-QTD-ACHADOS-EXIBE.                                           
007200           05 WS-QTD-ACHADOS-EXIBE-NUM    PIC 9(05).                      
007300       01 WS-QTD-ACHADOS-EXIBE-ED REDEFINES                               
007400           WS-QTD-ACHADOS-EXIBE.                                          
007500           05 WS-QTD-ACHADOS-EXIBE-EDT    PIC Z(4)9.                      
007600      *                                                                   
007700      *VISAO EDITADA DO TOTAL DE PRODUTOS ACHADOS, USADA NA               
007800      *LINHA FINAL DA LISTAGEM.                                           
007900      *                                                                   
008000       77 WS-MENSAGEM                          PIC X(60) VALUE            
008100               SPACES.                                                    
008200      *                                                                   
008300       01 WS-LST-CAB-LINHA.                                               
008400           05 FILLER                  PIC X(60) VALUE ALL "-".            
008500      *                                                                   
008600       01 WS-LST-DET-1.                                                   
008700           05 FILLER                   PIC X(02) VALUE SPACES.            
008800           05 WS-LISTA-CODIGO          PIC Z(08)9.                        
008900           05 FILLER                   PIC X(02) VALUE SPACES.            
009000           05 WS-LISTA-NOME            PIC X(50).                         
009100      *                                                                   
009200      *LK-COM-AREA: VER COMENTARIO NO SCMP0610. SCMP0621                  
009300      *RECEBE O NOME A PESQUISAR EM LK-NOM-PESQUISA (JA EM                
009400      *MAIUSCULAS OU NAO - O PROGRAMA CONVERTE) E DEVOLVE A               
009500      *QUANTIDADE DE PRODUTOS ACHADOS EM LK-QTD-ACHADOS. A                
009600      *LISTAGEM EM SI E EXIBIDA VIA DISPLAY, COMO NOTICIA                 
009700      *OPERACIONAL PARA O OPERADOR.                                       
009800      *                                                                   
009900       LINKAGE SECTION.                                                   
010000       01 LK-COM-AREA.                                                    
010100           03 LK-COD-PRODUTO               PIC S9(9)    COMP.             
010200           03 LK-NOM-PRODUTO               PIC X(50).                     
010300           03 LK-VLR-PRECO-PRODUTO         PIC S9(7)V99                   
010400                                    COMP-3.                               
010500           03 LK-QTD-ESTOQUE-PRODUTO       PIC S9(9)    COMP.             
010600           03 LK-IND-DESCATALOGADO         PIC X(01).                     
010700           03 LK-QTD-MOVTO                 PIC S9(9)    COMP.             
010800           03 LK-IND-TIPO-MOVTO            PIC X(01).                     
010900               88 LK-MOVTO-ENTRADA          VALUE "E" "e".                
011000               88 LK-MOVTO-SAIDA            VALUE "S" "s".                
011100           03 LK-NOM-PESQUISA              PIC X(50).                     
011200           03 LK-QTD-ACHADOS               PIC S9(5)    COMP.             
011300           03 LK-FLAG-ACHOU                PIC X(01).                     
011400               88 LK-PRODUTO-ACHADO         VALUE "S".                    
011500               88 LK-PRODUTO-NAO-ACHADO     VALUE "N".                    
011600           03 LK-FLAG-INVALIDO             PIC X(01).                     
011700               88 LK-ENTRADA-INVALIDA       VALUE "S".                    
011800           03 FILLER                           PIC X(10).                 
011900      *                                                                   
012000       01 LK-COM-AREA-BYTES REDEFINES LK-COM-AREA.                        
012100           03 FILLER                           PIC X(135).                
012200      *                                                                   
012300       PROCEDURE DIVISION USING LK-COM-AREA.                              
012400      *                                                                   
012500       MAIN-PROCEDURE.                                                    
012600      *                                                                   
012700           PERFORM P100-INICIALIZA THRU P100-FIM.                         
012800           PERFORM P300-PROCESSA THRU P300-FIM.                           
012900           PERFORM P900-FIM.                                              
013000      *                                                                   
013100       P100-INICIALIZA.                                                   
013200      *                                                                   
013300           SET WS-FS-OK              TO TRUE.                             
013400           MOVE ZEROS                TO WS-QTD-ACHADOS.                   
013500           MOVE ZEROS                TO LK-QTD-ACHADOS.                   
013600           OPEN I-O PRODUTO-MESTRE.                                       
013700      *                                                                   
013800           IF WS-FS-NAO-EXISTE THEN                                       
013900               CLOSE PRODUTO-MESTRE                                       
014000               OPEN OUTPUT PRODUTO-MESTRE                                 
014100               CLOSE PRODUTO-MESTRE                                       
014200               OPEN I-O PRODUTO-MESTRE                                    
014300           END-IF.                                                        
014400      *                                                                   
014500           IF NOT WS-FS-OK THEN                                           
014600               MOVE "ERRO NA ABERTURA DO MESTRE."                         
014700                   TO WS-MENSAGEM                                         
014800               DISPLAY WS-MENSAGEM                                        
014900               PERFORM P900-FIM                                           
015000           END-IF.                                                        
015100      *                                                                   
015200       P100-FIM.                                                          
015300           EXIT.                                                          
015400      *                                                                   
015500       P300-PROCESSA.                                                     
015600      *                                                                   
015700           MOVE LK-NOM-PESQUISA       TO WS-NOM-PESQUISA.                 
015800      *                                                                   
015900           INSPECT WS-NOM-PESQUISA                                        
016000               CONVERTING                                                 
016100                   "abcdefghijklmnopqrstuvwxyz"                           
016200               TO                                                         
016300                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                          
016400      *                                                                   
016500           DISPLAY "PRODUTOS ENCONTRADOS PARA: " WS-NOM-PESQUISA.         
016600           DISPLAY WS-LST-CAB-LINHA.                                      
016700      *                                                                   
016800           MOVE 1                     TO WS-PRODUTO-RRN.                  
016900           READ PRODUTO-MESTRE.                                           
017000      *                                                                   
017100           PERFORM P310-COMPARA THRU P310-FIM                             
017200               UNTIL NOT WS-FS-OK.                                        
017300      *                                                                   
017400           DISPLAY WS-LST-CAB-LINHA.                                      
017500           MOVE WS-QTD-ACHADOS        TO LK-QTD-ACHADOS.                  
017600           MOVE WS-QTD-ACHADOS                                            
017700               TO WS-QTD-ACHADOS-EXIBE-NUM.                               
017800           DISPLAY "TOTAL ENCONTRADO: "                                   
017900               WS-QTD-ACHADOS-EXIBE-EDT.                                  
018000      *                                                                   
018100       P300-FIM.                                                          
018200           EXIT.                                                          
018300      *                                                                   
018400       P310-COMPARA.                                                      
018500      *                                                                   
018600           IF NOM-PRODUTO EQUAL WS-NOM-PESQUISA THEN                      
018700               ADD 1                   TO WS-QTD-ACHADOS                  
018800               MOVE COD-PRODUTO        TO WS-LISTA-CODIGO                 
018900               MOVE NOM-PRODUTO        TO WS-LISTA-NOME                   
019000               DISPLAY WS-LST-DET-1                                       
019100           END-IF.                                                        
019200      *                                                                   
019300           ADD 1                      TO WS-PRODUTO-RRN.                  
019400           READ PRODUTO-MESTRE.                                           
019500      *                                                                   
019600       P310-FIM.                                                          
019700           EXIT.                                                          
019800      *                                                                   
019900       P900-FIM.                                                          
020000           CLOSE PRODUTO-MESTRE.                                          
020100           GOBACK.                                                        
020200      *                                                                   
020300       END PROGRAM SCMP0621.                                              
