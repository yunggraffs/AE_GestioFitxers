000100      ************************************************************        
000200      *PROGRAMA.....: SCMP0670                                            
000300      *SISTEMA......: SISTEMA DE COMPRAS DE MERCADO                       
000400      *PROPOSITO....: EXPURGO DE PRODUTOS DESCATALOGADOS DO MESTRE        
000500      ************************************************************        
000600      *   H I S T O R I C O   D E   A L T E R A C O E S                   
000700      *----------------------------------------------------------         
000800      *DATA       PROGRAMADOR CHAMADO  DESCRICAO                          
000900      *---------- ---------- -------- --------------------------          
001000      *12/06/1989 A.RAFFUL   CH-0101  VERSAO ORIGINAL, ADAPTADA DA        
001100      *                               EXCLUSAO FISICA (SCMP0300).         
001200      *09/11/1998 M.SOUZA    CH-0163  REVISAO P/ ANO 2000 - SEM           
001300      *                               DATAS DE 2 DIGITOS AQUI.            
001400      *18/07/2004 J.PEREIRA  CH-0185  REGRAVACAO EM 2 PASSAGENS -         
001500      *                               MESTRE VELHO P/ MESTRE NOVO,        
001600      *                               VIA ARQUIVO DE TRABALHO.            
001700      *19/08/2004 J.PEREIRA  CH-0089  VLR-PRECO VIRA COMP-3,              
001800      *                               CONFORME PRODUTO.CPY.               
001900      *10/09/2004 J.PEREIRA  CH-0198  LACO DE VARREDURA DO MESTRE         
002000      *                               PARAVA EM WS-FS-FIM, QUE UMA        
002100      *                               LEITURA DIRETA POR RRN NUNCA        
002200      *                               SETA; CORRIGIDO P/ NOT              
002300      *                               WS-FS-OK.                           
002400      ************************************************************        
002500       IDENTIFICATION DIVISION.                                           
002600       PROGRAM-ID. SCMP0670.                                              
002700       AUTHOR. A.RAFFUL.                                                  
002800       INSTALLATION. SISTEMA DE COMPRAS DE MERCADO.                       
002900       DATE-WRITTEN. 12/06/1989.                                          
003000       DATE-COMPILED.                                                     
003100       SECURITY. USO INTERNO - CONFIDENCIAL.                              
003200      *                                                                   
003300       ENVIRONMENT DIVISION.                                              
003400       CONFIGURATION SECTION.                                             
003500       SPECIAL-NAMES.                                                     
003600           C01 IS TOP-OF-FORM.                                            
003700      *                                                                   
003800       INPUT-OUTPUT SECTION.                                              
003900       FILE-CONTROL.                                                      
004000           SELECT PRODUTO-MESTRE ASSIGN TO PRODUTOS                       
004100               ORGANIZATION   IS RELATIVE                                 
004200               ACCESS         IS DYNAMIC                                  
004300               RELATIVE KEY   IS WS-PRODUTO-RRN                           
004400               FILE STATUS    IS WS-FS-PRODUTO.                           
004500      *                                                                   
004600           SELECT PRODUTO-TRABALHO ASSIGN TO WRKATIVO                     
004700               ORGANIZATION   IS LINE SEQUENTIAL                          
004800               ACCESS         IS SEQUENTIAL                               
004900               FILE STATUS    IS WS-FS-TRABALHO.                          
005000      *                                                                   
005100       DATA DIVISION.                                                     
005200       FILE SECTION.                                                      
005300       FD  PRODUTO-MESTRE.                                                
005400           COPY PRODUTO.                                                  
005500      *                                                                   
005600       FD  PRODUTO-TRABALHO.                                              
005700       01 REG-PRODUTO-TRABALHO.                                           
005800           05 FILLER                    PIC X(74).                        
005900      *                                                                   
006000       WORKING-STORAGE SECTION.                                           
006100      *                                                                   
006200       77 WS-PRODUTO-RRN                       PIC 9(09) COMP.            
006300       77 WS-PRODUTO-RRN-NOVO                  PIC 9(09) COMP.            
006400      *                                                                   
006500       77 WS-FS-PRODUTO                        PIC X(02).                 
006600           88 WS-FS-OK                         VALUE "00".                
006700           88 WS-FS-FIM                        VALUE "10".                
006800           88 WS-FS-NAO-ENCONTRADO             VALUE "23".                
006900           88 WS-FS-NAO-EXISTE                 VALUE "35".                
007000      *                                                                   
007100       77 WS-FS-TRABALHO                       PIC X(02).                 
007200           88 WS-FS-TRAB-OK                    VALUE "00".                
007300           88 WS-FS-TRAB-FIM                   VALUE "10".                
007400      *                                                                   
007500       77 WS-QTD-LIDOS                         PIC 9(07) COMP.            
007600       77 WS-QTD-MANTIDOS                      PIC 9(07) COMP.            
007700       77 WS-QTD-EXPURGADOS                    PIC 9(07) COMP.            
007800      *                                                                   
007900       01 WS-REG-PRODUTO-TRABALHO.                                        
008000           05 WS-TRAB-COD-PRODUTO           PIC S9(9)   COMP.             
008100           05 WS-TRAB-NOM-PRODUTO           PIC X(50).                    
008200           05 WS-TRAB-VLR-PRECO             PIC S9(7)V99 COMP-3.          
008300           05 WS-TRAB-QTD-ESTOQUE           PIC S9(9)   COMP.             
008400           05 WS-TRAB-IND-DESCAT            PIC X(01).                    
008500           05 FILLER                        PIC X(10).                    
008600      *                                                                   
008700       01 WS-REG-PRODUTO-TRAB-NUM REDEFINES                               
008800           WS-REG-PRODUTO-TRABALHO.                                       
008900           05 WS-TRAB-COD-PRODUTO-NUM       PIC 9(09).                    
009000           05 FILLER                        PIC X(65).                    
009100      *                                                                   
009200       01 WS-QTD-EXPURGADOS-EXIBE.                                        
009300           05 WS-QTD-EXPURGADOS-EXIBE-NUM   PIC 9(07).                    
009400       01 WS-QTD-EXPURGADOS-EXIBE-ED REDEFINES                            
009500           WS-QTD-EXPURGADOS-EXIBE.                                       
009600           05 WS-QTD-EXPURGADOS-EXIBE-EDT   PIC Z(6)9.                    
009700      *                                                                   
009800      *VISAO EDITADA DO TOTAL EXPURGADO, USADA NA LINHA DE                
009900      *RESUMO AO FIM DO EXPURGO.                                          
010000      *                                                                   
010100       77 WS-MENSAGEM                          PIC X(60) VALUE            
010200               SPACES.                                                    
010300      *                                                                   
010400       LINKAGE SECTION.                                                   
010500       01 LK-COM-AREA.                                                    
010600           03 LK-QTD-EXPURGADOS                PIC 9(07) COMP.            
010700           03 LK-QTD-MANTIDOS                  PIC 9(07) COMP.            
010800           03 FILLER                           PIC X(10).                 
010900      *                                                                   
011000       01 LK-COM-AREA-BYTES REDEFINES LK-COM-AREA.                        
011100           03 LK-QTD-EXPURGADOS-BYTES          PIC X(04).                 
011200           03 FILLER                           PIC X(20).                 
011300      *                                                                   
011400       PROCEDURE DIVISION USING LK-COM-AREA.                              
011500      *                                                                   
011600       MAIN-PROCEDURE.                                                    
011700      *                                                                   
011800           PERFORM P100-INICIALIZA THRU P100-FIM.                         
011900           PERFORM P200-SEPARA-ATIVOS THRU P200-FIM                       
012000               UNTIL NOT WS-FS-OK.                                        
012100           PERFORM P300-RECONSTROI THRU P300-FIM.                         
012200           PERFORM P900-FIM.                                              
012300      *                                                                   
012400      *P100-INICIALIZA - ABRE O MESTRE ATUAL E O ARQUIVO DE               
012500      *TRABALHO QUE RECEBERA SOMENTE OS PRODUTOS ATIVOS.                  
012600      *                                                                   
012700       P100-INICIALIZA.                                                   
012800      *                                                                   
012900           SET WS-FS-OK              TO TRUE.                             
013000           MOVE ZEROS                TO WS-QTD-LIDOS                      
013100                                     WS-QTD-MANTIDOS                      
013200                                     WS-QTD-EXPURGADOS.                   
013300      *                                                                   
013400           OPEN INPUT  PRODUTO-MESTRE.                                    
013500           OPEN OUTPUT PRODUTO-TRABALHO.                                  
013600      *                                                                   
013700           IF NOT WS-FS-OK THEN                                           
013800               MOVE "ERRO NA ABERTURA DO EXPURGO"                         
013900                   TO WS-MENSAGEM                                         
014000               DISPLAY WS-MENSAGEM                                        
014100               PERFORM P900-FIM                                           
014200           END-IF.                                                        
014300      *                                                                   
014400           MOVE 1                    TO WS-PRODUTO-RRN.                   
014500           READ PRODUTO-MESTRE.                                           
014600      *                                                                   
014700       P100-FIM.                                                          
014800           EXIT.                                                          
014900      *                                                                   
015000      *P200-SEPARA-ATIVOS - PERCORRE O MESTRE POR RRN E GRAVA             
015100      *NO ARQUIVO DE TRABALHO SOMENTE OS PRODUTOS COM                     
015200      *IND-DESCATALOGADO IGUAL A "N" (PRODUTO-ATIVO).                     
015300      *                                                                   
015400       P200-SEPARA-ATIVOS.                                                
015500      *                                                                   
015600           ADD 1                      TO WS-QTD-LIDOS.                    
015700      *                                                                   
015800           IF PRODUTO-ATIVO THEN                                          
015900               ADD 1                  TO WS-QTD-MANTIDOS                  
016000               MOVE COD-PRODUTO          TO WS-TRAB-COD-PRODUTO           
016100               MOVE NOM-PRODUTO          TO WS-TRAB-NOM-PRODUTO           
016200               MOVE VLR-PRECO-PRODUTO    TO WS-TRAB-VLR-PRECO             
016300               MOVE QTD-ESTOQUE-PRODUTO  TO WS-TRAB-QTD-ESTOQUE           
016400               MOVE IND-DESCATALOGADO    TO WS-TRAB-IND-DESCAT            
016500               WRITE REG-PRODUTO-TRABALHO                                 
016600                   FROM WS-REG-PRODUTO-TRABALHO                           
016700           ELSE                                                           
016800               ADD 1                  TO WS-QTD-EXPURGADOS                
016900           END-IF.                                                        
017000      *                                                                   
017100           ADD 1                      TO WS-PRODUTO-RRN.                  
017200           READ PRODUTO-MESTRE.                                           
017300      *                                                                   
017400       P200-FIM.                                                          
017500           EXIT.                                                          
017600      *                                                                   
017700      *P300-RECONSTROI - FECHA O MESTRE VELHO, RECRIA O MESTRE            
017800      *VAZIO (OPEN OUTPUT) E REGRAVA SOMENTE OS PRODUTOS                  
017900      *ATIVOS, LIDOS DE VOLTA DO ARQUIVO DE TRABALHO.                     
018000      *                                                                   
018100       P300-RECONSTROI.                                                   
018200      *                                                                   
018300           CLOSE PRODUTO-MESTRE.                                          
018400           CLOSE PRODUTO-TRABALHO.                                        
018500      *                                                                   
018600           OPEN OUTPUT PRODUTO-MESTRE.                                    
018700           OPEN INPUT  PRODUTO-TRABALHO.                                  
018800      *                                                                   
018900           SET WS-FS-TRAB-OK          TO TRUE.                            
019000           MOVE ZEROS                 TO WS-PRODUTO-RRN-NOVO.             
019100           READ PRODUTO-TRABALHO                                          
019200               INTO WS-REG-PRODUTO-TRABALHO                               
019300           END-READ.                                                      
019400      *                                                                   
019500           PERFORM P310-GRAVA-ATIVO THRU P310-FIM                         
019600               UNTIL WS-FS-TRAB-FIM.                                      
019700      *                                                                   
019800           CLOSE PRODUTO-TRABALHO.                                        
019900           OPEN I-O PRODUTO-MESTRE.                                       
020000      *                                                                   
020100       P300-FIM.                                                          
020200           EXIT.                                                          
020300      *                                                                   
020400       P310-GRAVA-ATIVO.                                                  
020500      *                                                                   
020600           ADD 1                      TO WS-PRODUTO-RRN-NOVO.             
020700           MOVE WS-PRODUTO-RRN-NOVO   TO WS-PRODUTO-RRN.                  
020800      *                                                                   
020900           MOVE WS-TRAB-COD-PRODUTO      TO COD-PRODUTO.                  
021000           MOVE WS-TRAB-NOM-PRODUTO      TO NOM-PRODUTO.                  
021100           MOVE WS-TRAB-VLR-PRECO        TO VLR-PRECO-PRODUTO.            
021200           MOVE WS-TRAB-QTD-ESTOQUE      TO QTD-ESTOQUE-PRODUTO.          
021300           MOVE WS-TRAB-IND-DESCAT       TO IND-DESCATALOGADO.            
021400      *                                                                   
021500           WRITE REG-PRODUTO-MESTRE.                                      
021600      *                                                                   
021700           READ PRODUTO-TRABALHO                                          
021800               INTO WS-REG-PRODUTO-TRABALHO                               
021900           END-READ.                                                      
022000      *                                                                   
022100       P310-FIM.                                                          
022200           EXIT.                                                          
022300      *                                                                   
022400       P900-FIM.                                                          
022500      *                                                                   
022600           MOVE WS-QTD-EXPURGADOS     TO LK-QTD-EXPURGADOS.               
022700           MOVE WS-QTD-MANTIDOS       TO LK-QTD-MANTIDOS.                 
022800      *                                                                   
022900           MOVE WS-QTD-EXPURGADOS                                         
023000               TO WS-QTD-EXPURGADOS-EXIBE-NUM.                            
023100      *                                                                   
023200           DISPLAY "EXPURGO CONCLUIDO - LIDOS: " WS-QTD-LIDOS.            
023300           DISPLAY "MANTIDOS: " WS-QTD-MANTIDOS                           
023400               " EXPURGADOS: " WS-QTD-EXPURGADOS-EXIBE-EDT.               
023500      *                                                                   
023600           CLOSE PRODUTO-MESTRE.                                          
023700           GOBACK.                                                        
023800      *                                                                   
023900       END PROGRAM SCMP0670.                                              
