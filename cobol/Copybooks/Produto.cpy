000100      ************************************************************        
000200      *COPYBOOK.....: PRODUTO.CPY                                         
000300      *SISTEMA......: SISTEMA DE COMPRAS DE MERCADO                       
000400      *DESCRICAO....: LAYOUT DO REGISTRO MESTRE DE PRODUTOS, USADO        
000500      *          PELOS PROGRAMAS SCMP06nn (INCLUSAO, CONSULTA,            
000600      *          ALTERACAO, MOVIMENTO DE ESTOQUE, DESCATALOGACAO          
000700      *          E EXPURGO DO CADASTRO DE PRODUTOS).                      
000800      *AUTOR........: A.RAFFUL                                            
000900      *DT.ESCRITA...: 12/06/1989                                          
001000      ************************************************************        
001100      *     H I S T O R I C O   D E   A L T E R A C O E S                 
001200      *----------------------------------------------------------         
001300      *DATA       PROGRAMADOR   CHAMADO     DESCRICAO                     
001400      *---------- ------------- ----------- --------------------          
001500      *12/06/1989 A.RAFFUL      CH-0001     VERSAO ORIGINAL.              
001600      *03/09/1991 A.RAFFUL      CH-0014     INCLUIDO IND-DESCAT-          
001700      *                                     ALOGADO (ANTES EM             
001800      *                                     ARQUIVO A PARTE).             
001900      *22/01/1994 M.SOUZA       CH-0037     NOM-PRODUTO 30 P/ 50          
002000      *                                     POSICOES.                     
002100      *14/11/1998 M.SOUZA       CH-0059     REVISAO P/ ANO 2000 -         
002200      *                                     SEM CAMPOS DE DATA            
002300      *                                     NESTE LAYOUT.                 
002400      *05/04/2003 J.PEREIRA     CH-0082     FILLER DE RESERVA P/          
002500      *                                     EXPANSAO FUTURA.              
002600      *19/08/2004 J.PEREIRA     CH-0089     VLR-PRECO VIRA COMP-3         
002700      *                                     (PACKED), P/ PADRONI-         
002800      *                                     ZAR C/ O PORTE COBOL          
002900      *                                     DO CADASTRO.                  
003000      *10/09/2004 J.PEREIRA     CH-0197     COD-PRODUTO-BYTES ERA         
003100      *                                     01 REDEFINES DE CAMPO         
003200      *                                     05; CORRIGIDO P/ 05           
003300      *                                     DENTRO DO PROPRIO             
003400      *                                     REG-PRODUTO-MESTRE.           
003500      ************************************************************        
003600       01  REG-PRODUTO-MESTRE.                                            
003700           05 COD-PRODUTO               PIC S9(9)      COMP.              
003800      *                                                                   
003900      *VISAO ALTERNATIVA DO CODIGO EM BYTES BRUTOS, USADA NO              
004000      *DUMP DE CONFERENCIA (PROGRAMA SCMP0902, DESCONTINUADO) E           
004100      *MANTIDA PARA ROTINAS DE DIAGNOSTICO FUTURAS.                       
004200           05 COD-PRODUTO-BYTES REDEFINES COD-PRODUTO.                    
004300               10 COD-PRODUTO-PARTE-ALTA     PIC X(02).                   
004400               10 COD-PRODUTO-PARTE-BAIXA    PIC X(02).                   
004500           05 NOM-PRODUTO                PIC X(50).                       
004600           05 VLR-PRECO-PRODUTO          PIC S9(7)V99   COMP-3.           
004700           05 QTD-ESTOQUE-PRODUTO        PIC S9(9)      COMP.             
004800           05 IND-DESCATALOGADO          PIC X(01).                       
004900               88 PRODUTO-DESCATALOGADO           VALUE "Y".              
005000               88 PRODUTO-ATIVO                   VALUE "N".              
005100           05 FILLER                     PIC X(10).                       
