000100      ************************************************************        
000200      *PROGRAMA.....: SCMP0660                                            
000300      *SISTEMA......: SISTEMA DE COMPRAS DE MERCADO                       
000400      *PROPOSITO....: DESCATALOGACAO DE PRODUTO NO CADASTRO MESTRE        
000500      ************************************************************        
000600      *   H I S T O R I C O   D E   A L T E R A C O E S                   
000700      *----------------------------------------------------------         
000800      *DATA       PROGRAMADOR CHAMADO  DESCRICAO                          
000900      *---------- ---------- -------- --------------------------          
001000      *05/06/1989 A.RAFFUL   CH-0100  VERSAO ORIGINAL, ADAPTADA DA        
001100      *                               EXCLUSAO DE PRODUTOS (0300).        
001200      *09/11/1998 M.SOUZA    CH-0163  REVISAO P/ ANO 2000 - SEM           
001300      *                               DATAS DE 2 DIGITOS AQUI.            
001400      *29/08/2004 J.PEREIRA  CH-0195  RETIRADA A TELA - CODIGO VEM        
001500      *                               PELA LK-COM-AREA, SEM               
001600      *                               CONFIRMACAO NA TELA.                
001700      *10/09/2004 J.PEREIRA  CH-0198  LACO DE VARREDURA DO MESTRE         
001800      *                               PARAVA EM WS-FS-FIM, QUE UMA        
001900      *                               LEITURA DIRETA POR RRN NUNCA        
002000      *                               SETA; CORRIGIDO P/ NOT              
002100      *                               WS-FS-OK.                           
002200      ************************************************************        
002300       IDENTIFICATION DIVISION.                                           
002400       PROGRAM-ID. SCMP0660.                                              
002500       AUTHOR. A.RAFFUL.                                                  
002600       INSTALLATION. SISTEMA DE COMPRAS DE MERCADO.                       
002700       DATE-WRITTEN. 05/06/1989.                                          
002800       DATE-COMPILED.                                                     
002900       SECURITY. USO INTERNO - CONFIDENCIAL.                              
003000      *                                                                   
003100       ENVIRONMENT DIVISION.                                              
003200       CONFIGURATION SECTION.                                             
003300       SPECIAL-NAMES.                                                     
003400           C01 IS TOP-OF-FORM.                                            
003500      *                                                                   
003600       INPUT-OUTPUT SECTION.                                              
003700       FILE-CONTROL.                                                      
003800           SELECT PRODUTO-MESTRE ASSIGN TO PRODUTOS                       
003900               ORGANIZATION   IS RELATIVE                                 
004000               ACCESS         IS DYNAMIC                                  
004100               RELATIVE KEY   IS WS-PRODUTO-RRN                           
004200               FILE STATUS    IS WS-FS-PRODUTO.                           
004300      *                                                                   
004400       DATA DIVISION.                                                     
004500       FILE SECTION.                                                      
004600       FD  PRODUTO-MESTRE.                                                
004700           COPY PRODUTO.                                                  
004800      *                                                                   
004900       WORKING-STORAGE SECTION.                                           
005000      *                                                                   
005100       77 WS-PRODUTO-RRN                       PIC 9(09) COMP.            
005200      *                                                                   
005300       77 WS-FS-PRODUTO                        PIC X(02).                 
005400           88 WS-FS-OK                         VALUE "00".                
005500           88 WS-FS-FIM                        VALUE "10".                
005600           88 WS-FS-NAO-ENCONTRADO             VALUE "23".                
005700           88 WS-FS-NAO-EXISTE                 VALUE "35".                
005800      *                                                                   
005900      *                                                                   
006000       01 WS-COD-PRODUTO-EXIBE.                                           
006100           05 WS-COD-PRODUTO-EXIBE-NUM          PIC 9(09).                
006200       01 WS-COD-PRODUTO-EXIBE-ED REDEFINES WS-COD-PRODUTO-EXIBE.         
006300           05 WS-COD-PRODUTO-EXIBE-EDT          PIC Z(8)9.                
006400      *                                                                   
006500      *VISAO DE DIAGNOSTICO DO CODIGO RECEBIDO, USADA NA                  
006600      *LINHA DE STATUS DEVOLVIDA AO OPERADOR.                             
006700      *                                                                   
006800       77 WS-VLR-PRECO-EXIBE                  PIC 9(07)V99 VALUE          
006900               ZEROS.                                                     
007000       77 WS-VLR-PRECO-EXIBE-ED REDEFINES WS-VLR-PRECO-EXIBE              
007100               PIC Z(6)9.99.                                              
007200      *                                                                   
007300      *VISAO DE DIAGNOSTICO DO PRECO DO PRODUTO QUE ESTA                  
007400      *SENDO DESCATALOGADO, IDEM.                                         
007500      *                                                                   
007600       77 WS-MENSAGEM                          PIC X(60) VALUE            
007700               SPACES.                                                    
007800      *                                                                   
007900      *LK-COM-AREA: VER COMENTARIO NO SCMP0610. SCMP0660                  
008000      *RECEBE LK-COD-PRODUTO E DEVOLVE LK-FLAG-ACHOU                      
008100      *("S"/"N"). SEM CONFIRMACAO INTERATIVA - A DECISAO DE               
008200      *DESCATALOGAR E DO PROGRAMA CHAMADOR.                               
008300      *                                                                   
008400       LINKAGE SECTION.                                                   
008500       01 LK-COM-AREA.                                                    
008600           03 LK-COD-PRODUTO               PIC S9(9)    COMP.             
008700           03 LK-NOM-PRODUTO               PIC X(50).                     
008800           03 LK-VLR-PRECO-PRODUTO         PIC S9(7)V99                   
008900                                    COMP-3.                               
009000           03 LK-QTD-ESTOQUE-PRODUTO       PIC S9(9)    COMP.             
009100           03 LK-IND-DESCATALOGADO         PIC X(01).                     
009200           03 LK-QTD-MOVTO                 PIC S9(9)    COMP.             
009300           03 LK-IND-TIPO-MOVTO            PIC X(01).                     
009400               88 LK-MOVTO-ENTRADA          VALUE "E" "e".                
009500               88 LK-MOVTO-SAIDA            VALUE "S" "s".                
009600           03 LK-NOM-PESQUISA              PIC X(50).                     
009700           03 LK-QTD-ACHADOS               PIC S9(5)    COMP.             
009800           03 LK-FLAG-ACHOU                PIC X(01).                     
009900               88 LK-PRODUTO-ACHADO         VALUE "S".                    
010000               88 LK-PRODUTO-NAO-ACHADO     VALUE "N".                    
010100           03 LK-FLAG-INVALIDO             PIC X(01).                     
010200               88 LK-ENTRADA-INVALIDA       VALUE "S".                    
010300           03 FILLER                           PIC X(10).                 
010400      *                                                                   
010500       01 LK-COM-AREA-BYTES REDEFINES LK-COM-AREA.                        
010600           03 FILLER                           PIC X(135).                
010700      *                                                                   
010800       PROCEDURE DIVISION USING LK-COM-AREA.                              
010900      *                                                                   
011000       MAIN-PROCEDURE.                                                    
011100      *                                                                   
011200           PERFORM P100-INICIALIZA THRU P100-FIM.                         
011300           PERFORM P300-PROCESSA THRU P300-FIM.                           
011400           PERFORM P900-FIM.                                              
011500      *                                                                   
011600       P100-INICIALIZA.                                                   
011700      *                                                                   
011800           SET WS-FS-OK              TO TRUE.                             
011900           MOVE "N"                  TO LK-FLAG-ACHOU.                    
012000           MOVE LK-COD-PRODUTO                                            
012100               TO WS-COD-PRODUTO-EXIBE-NUM.                               
012200           OPEN I-O PRODUTO-MESTRE.                                       
012300      *                                                                   
012400           IF WS-FS-NAO-EXISTE THEN                                       
012500               CLOSE PRODUTO-MESTRE                                       
012600               OPEN OUTPUT PRODUTO-MESTRE                                 
012700               CLOSE PRODUTO-MESTRE                                       
012800               OPEN I-O PRODUTO-MESTRE                                    
012900           END-IF.                                                        
013000      *                                                                   
013100           IF NOT WS-FS-OK THEN                                           
013200               MOVE "ERRO NA ABERTURA DO MESTRE."                         
013300                   TO WS-MENSAGEM                                         
013400               DISPLAY WS-MENSAGEM                                        
013500               PERFORM P900-FIM                                           
013600           END-IF.                                                        
013700      *                                                                   
013800       P100-FIM.                                                          
013900           EXIT.                                                          
014000      *                                                                   
014100       P300-PROCESSA.                                                     
014200      *                                                                   
014300           PERFORM P310-LOCALIZA THRU P310-FIM.                           
014400      *                                                                   
014500           IF LK-PRODUTO-ACHADO THEN                                      
014600               PERFORM P400-ATUALIZA THRU P400-FIM                        
014700           ELSE                                                           
014800               MOVE "PRODUTO NAO ENCONTRADO: "                            
014900                   TO WS-MENSAGEM                                         
015000               DISPLAY WS-MENSAGEM WS-COD-PRODUTO-EXIBE-EDT               
015100           END-IF.                                                        
015200      *                                                                   
015300       P300-FIM.                                                          
015400           EXIT.                                                          
015500      *                                                                   
015600       P310-LOCALIZA.                                                     
015700      *                                                                   
015800           SET LK-PRODUTO-NAO-ACHADO TO TRUE.                             
015900           MOVE 1                     TO WS-PRODUTO-RRN.                  
016000           READ PRODUTO-MESTRE.                                           
016100      *                                                                   
016200           PERFORM P315-BUSCA THRU P315-FIM                               
016300               UNTIL NOT WS-FS-OK OR LK-PRODUTO-ACHADO.                   
016400      *                                                                   
016500       P310-FIM.                                                          
016600           EXIT.                                                          
016700      *                                                                   
016800       P315-BUSCA.                                                        
016900      *                                                                   
017000           IF COD-PRODUTO EQUAL LK-COD-PRODUTO THEN                       
017100               SET LK-PRODUTO-ACHADO  TO TRUE                             
017200           ELSE                                                           
017300               ADD 1                  TO WS-PRODUTO-RRN                   
017400               READ PRODUTO-MESTRE                                        
017500           END-IF.                                                        
017600      *                                                                   
017700       P315-FIM.                                                          
017800           EXIT.                                                          
017900      *                                                                   
018000       P400-ATUALIZA.                                                     
018100      *                                                                   
018200           MOVE VLR-PRECO-PRODUTO     TO WS-VLR-PRECO-EXIBE.              
018300           SET PRODUTO-DESCATALOGADO  TO TRUE.                            
018400           REWRITE REG-PRODUTO-MESTRE.                                    
018500      *                                                                   
018600           IF WS-FS-OK THEN                                               
018700               MOVE "PRODUTO DESCATALOGADO: "                             
018800                   TO WS-MENSAGEM                                         
018900           ELSE                                                           
019000               MOVE "ERRO NA REGRAVACAO: "                                
019100                   TO WS-MENSAGEM                                         
019200           END-IF.                                                        
019300      *                                                                   
019400           DISPLAY WS-MENSAGEM WS-COD-PRODUTO-EXIBE-EDT.                  
019500      *                                                                   
019600           IF WS-FS-OK THEN                                               
019700               DISPLAY "PRECO DO PRODUTO DESCATALOGADO: "                 
019800                   WS-VLR-PRECO-EXIBE-ED                                  
019900           END-IF.                                                        
020000      *                                                                   
020100       P400-FIM.                                                          
020200           EXIT.                                                          
020300      *                                                                   
020400       P900-FIM.                                                          
020500           CLOSE PRODUTO-MESTRE.                                          
020600           GOBACK.                                                        
020700      *                                                                   
020800       END PROGRAM SCMP0660.                                              
