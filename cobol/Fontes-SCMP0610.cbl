000100      ************************************************************        
000200      *PROGRAMA.....: SCMP0610                                            
000300      *SISTEMA......: SISTEMA DE COMPRAS DE MERCADO                       
000400      *PROPOSITO....: INCLUSAO DE PRODUTO NO CADASTRO MESTRE              
000500      ************************************************************        
000600      *   H I S T O R I C O   D E   A L T E R A C O E S                   
000700      *----------------------------------------------------------         
000800      *DATA       PROGRAMADOR CHAMADO  DESCRICAO                          
000900      *---------- ---------- -------- --------------------------          
001000      *03/04/1989 A.RAFFUL   CH-0091  VERSAO ORIGINAL, ADAPTADA           
001100      *                               DA INCLUSAO DE PRECO (0310).        
001200      *25/08/1992 A.RAFFUL   CH-0118  GERACAO AUTOMATICA DO CODIGO        
001300      *                               (MAIOR CODIGO + 1).                 
001400      *14/02/1997 M.SOUZA    CH-0151  VALIDACAO DE PRECO E ESTOQUE        
001500      *                               NEGATIVOS ANTES DE GRAVAR.          
001600      *09/11/1998 M.SOUZA    CH-0163  REVISAO P/ ANO 2000 - SEM           
001700      *                               DATAS DE 2 DIGITOS AQUI.            
001800      *22/05/2002 J.PEREIRA  CH-0177  NOME DO PRODUTO SEMPRE              
001900      *                               GRAVADO EM MAIUSCULAS.              
002000      *26/08/2004 J.PEREIRA  CH-0190  RETIRADA A TELA DE ENTRADA -        
002100      *                               DADOS VEM DO PROGRAMA               
002200      *                               CHAMADOR VIA LK-COM-AREA.           
002300      *10/09/2004 J.PEREIRA  CH-0198  LACO DE VARREDURA DO MESTRE         
002400      *                               PARAVA EM WS-FS-FIM, QUE UMA        
002500      *                               LEITURA DIRETA POR RRN NUNCA        
002600      *                               SETA; CORRIGIDO P/ NOT              
002700      *                               WS-FS-OK.                           
002800      ************************************************************        
002900       IDENTIFICATION DIVISION.                                           
003000       PROGRAM-ID. SCMP0610.                                              
003100       AUTHOR. A.RAFFUL.                                                  
003200       INSTALLATION. SISTEMA DE COMPRAS DE MERCADO.                       
003300       DATE-WRITTEN. 03/04/1989.                                          
003400       DATE-COMPILED.                                                     
003500       SECURITY. USO INTERNO - CONFIDENCIAL.                              
003600      *                                                                   
003700       ENVIRONMENT DIVISION.                                              
003800       CONFIGURATION SECTION.                                             
003900       SPECIAL-NAMES.                                                     
004000           C01 IS TOP-OF-FORM.                                            
004100      *                                                                   
004200       INPUT-OUTPUT SECTION.                                              
004300       FILE-CONTROL.                                                      
004400           SELECT PRODUTO-MESTRE ASSIGN TO PRODUTOS                       
004500               ORGANIZATION   IS RELATIVE                                 
004600               ACCESS         IS DYNAMIC                                  
004700               RELATIVE KEY   IS WS-PRODUTO-RRN                           
004800               FILE STATUS    IS WS-FS-PRODUTO.                           
004900      *                                                                   
005000       DATA DIVISION.                                                     
005100       FILE SECTION.                                                      
005200       FD  PRODUTO-MESTRE.                                                
005300           COPY PRODUTO.                                                  
005400      *                                                                   
005500       WORKING-STORAGE SECTION.                                           
005600      *                                                                   
005700       77 WS-PRODUTO-RRN                       PIC 9(09) COMP.            
005800      *                                                                   
005900       77 WS-FS-PRODUTO                        PIC X(02).                 
006000           88 WS-FS-OK                         VALUE "00".                
006100           88 WS-FS-FIM                        VALUE "10".                
006200           88 WS-FS-NAO-ENCONTRADO             VALUE "23".                
006300           88 WS-FS-NAO-EXISTE                 VALUE "35".                
006400      *                                                                   
006500       77 WS-MAIOR-CODIGO                      PIC 9(09) COMP.            
006600       77 WS-NOVO-CODIGO                       PIC 9(09) COMP.            
006700      *                                                                   
006800       01 WS-NOVO-CODIGO-EXIBE.                                           
006900           05 WS-NOVO-CODIGO-EXIBE-NUM          PIC 9(09).                
007000       01 WS-NOVO-CODIGO-EXIBE-ED REDEFINES WS-NOVO-CODIGO-EXIBE.         
007100           05 WS-NOVO-CODIGO-EXIBE-EDT          PIC Z(8)9.                
007200      *                                                                   
007300      *VISAO DE DIAGNOSTICO DO NOVO CODIGO, USADA NA LINHA                
007400      *DE STATUS DEVOLVIDA AO OPERADOR.                                   
007500      *                                                                   
007600       77 WS-VLR-PRECO-EXIBE                  PIC 9(07)V99 VALUE          
007700               ZEROS.                                                     
007800       77 WS-VLR-PRECO-EXIBE-ED REDEFINES WS-VLR-PRECO-EXIBE              
007900               PIC Z(6)9.99.                                              
008000      *                                                                   
008100      *VISAO DE DIAGNOSTICO DO PRECO GRAVADO, IDEM.                       
008200      *                                                                   
008300       77 WS-MENSAGEM                          PIC X(60) VALUE            
008400               SPACES.                                                    
008500      *                                                                   
008600      *LK-COM-AREA: AREA DE COMUNICACAO COMUM A TODOS OS                  
008700      *PROGRAMAS SCMP06nn DE MANUTENCAO DO CADASTRO DE                    
008800      *PRODUTOS. CADA PROGRAMA USA APENAS O SUBCONJUNTO DE                
008900      *CAMPOS PERTINENTE A SUA PROPRIA TRANSACAO.                         
009000      *                                                                   
009100      *SCMP0610 RECEBE NOM/VLR/QTD/IND (DADOS DO NOVO                     
009200      *PRODUTO) E DEVOLVE O CODIGO GERADO EM LK-COD-PRODUTO.              
009300      *LK-FLAG-INVALIDO VOLTA "S" QUANDO PRECO, ESTOQUE OU                
009400      *INDICADOR DE DESCATALOGACAO SAO INVALIDOS, E O                     
009500      *PRODUTO NAO E GRAVADO.                                             
009600      *                                                                   
009700       LINKAGE SECTION.                                                   
009800       01 LK-COM-AREA.                                                    
009900           03 LK-COD-PRODUTO               PIC S9(9)    COMP.             
010000           03 LK-NOM-PRODUTO               PIC X(50).                     
010100           03 LK-VLR-PRECO-PRODUTO         PIC S9(7)V99                   
010200                                    COMP-3.                               
010300           03 LK-QTD-ESTOQUE-PRODUTO       PIC S9(9)    COMP.             
010400           03 LK-IND-DESCATALOGADO         PIC X(01).                     
010500           03 LK-QTD-MOVTO                 PIC S9(9)    COMP.             
010600           03 LK-IND-TIPO-MOVTO            PIC X(01).                     
010700               88 LK-MOVTO-ENTRADA          VALUE "E" "e".                
010800               88 LK-MOVTO-SAIDA            VALUE "S" "s".                
010900           03 LK-NOM-PESQUISA              PIC X(50).                     
011000           03 LK-QTD-ACHADOS               PIC S9(5)    COMP.             
011100           03 LK-FLAG-ACHOU                PIC X(01).                     
011200               88 LK-PRODUTO-ACHADO         VALUE "S".                    
011300               88 LK-PRODUTO-NAO-ACHADO     VALUE "N".                    
011400           03 LK-FLAG-INVALIDO             PIC X(01).                     
011500               88 LK-ENTRADA-INVALIDA       VALUE "S".                    
011600           03 FILLER                           PIC X(10).                 
011700      *                                                                   
011800       01 LK-COM-AREA-BYTES REDEFINES LK-COM-AREA.                        
011900           03 FILLER                           PIC X(135).                
012000      *                                                                   
012100       PROCEDURE DIVISION USING LK-COM-AREA.                              
012200      *                                                                   
012300       MAIN-PROCEDURE.                                                    
012400      *                                                                   
012500           PERFORM P100-INICIALIZA THRU P100-FIM.                         
012600           PERFORM P300-CADASTRA THRU P300-FIM.                           
012700           PERFORM P900-FIM.                                              
012800      *                                                                   
012900       P100-INICIALIZA.                                                   
013000      *                                                                   
013100           SET WS-FS-OK              TO TRUE.                             
013200           MOVE ZEROS                TO WS-MAIOR-CODIGO.                  
013300           MOVE ZEROS                TO LK-COD-PRODUTO.                   
013400           MOVE "N"                  TO LK-FLAG-INVALIDO.                 
013500      *                                                                   
013600      *    PERCORRE O MESTRE PARA DESCOBRIR O MAIOR CODIGO                
013700      *    JA UTILIZADO (OS CODIGOS NUNCA SAO REAPROVEITADOS,             
013800      *    MESMO APOS UM EXPURGO).                                        
013900      *                                                                   
014000           OPEN I-O PRODUTO-MESTRE.                                       
014100      *                                                                   
014200           IF WS-FS-NAO-EXISTE THEN                                       
014300               CLOSE PRODUTO-MESTRE                                       
014400               OPEN OUTPUT PRODUTO-MESTRE                                 
014500               CLOSE PRODUTO-MESTRE                                       
014600               OPEN I-O PRODUTO-MESTRE                                    
014700           END-IF.                                                        
014800      *                                                                   
014900           IF NOT WS-FS-OK THEN                                           
015000               MOVE "ERRO NA ABERTURA DO MESTRE."                         
015100                   TO WS-MENSAGEM                                         
015200               DISPLAY WS-MENSAGEM                                        
015300               MOVE "S"               TO LK-FLAG-INVALIDO                 
015400               PERFORM P900-FIM                                           
015500           END-IF.                                                        
015600      *                                                                   
015700           MOVE 1                    TO WS-PRODUTO-RRN.                   
015800           READ PRODUTO-MESTRE.                                           
015900      *                                                                   
016000           PERFORM P120-BUSCA-MAIOR THRU P120-FIM                         
016100               UNTIL NOT WS-FS-OK.                                        
016200      *                                                                   
016300           COMPUTE WS-NOVO-CODIGO = WS-MAIOR-CODIGO + 1.                  
016400      *                                                                   
016500       P100-FIM.                                                          
016600           EXIT.                                                          
016700      *                                                                   
016800       P120-BUSCA-MAIOR.                                                  
016900      *                                                                   
017000           IF COD-PRODUTO GREATER WS-MAIOR-CODIGO THEN                    
017100               MOVE COD-PRODUTO       TO WS-MAIOR-CODIGO                  
017200           END-IF.                                                        
017300      *                                                                   
017400           ADD 1                     TO WS-PRODUTO-RRN.                   
017500           READ PRODUTO-MESTRE.                                           
017600      *                                                                   
017700       P120-FIM.                                                          
017800           EXIT.                                                          
017900      *                                                                   
018000       P300-CADASTRA.                                                     
018100      *                                                                   
018200           INSPECT LK-NOM-PRODUTO                                         
018300               CONVERTING                                                 
018400                   "abcdefghijklmnopqrstuvwxyz"                           
018500               TO                                                         
018600                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                          
018700      *                                                                   
018800           PERFORM P310-VALIDA-PRODUTO THRU P310-FIM.                     
018900      *                                                                   
019000           IF NOT LK-ENTRADA-INVALIDA THEN                                
019100               PERFORM P400-GRAVA THRU P400-FIM                           
019200           END-IF.                                                        
019300      *                                                                   
019400       P300-FIM.                                                          
019500           EXIT.                                                          
019600      *                                                                   
019700       P310-VALIDA-PRODUTO.                                               
019800      *                                                                   
019900           MOVE "N"                  TO LK-FLAG-INVALIDO.                 
020000      *                                                                   
020100           IF LK-VLR-PRECO-PRODUTO LESS ZEROS THEN                        
020200               MOVE "S"              TO LK-FLAG-INVALIDO                  
020300           END-IF.                                                        
020400      *                                                                   
020500           IF LK-QTD-ESTOQUE-PRODUTO LESS ZEROS THEN                      
020600               MOVE "S"              TO LK-FLAG-INVALIDO                  
020700           END-IF.                                                        
020800      *                                                                   
020900           IF LK-IND-DESCATALOGADO NOT EQUAL "Y"                          
021000               AND LK-IND-DESCATALOGADO NOT EQUAL "N" THEN                
021100               MOVE "S"              TO LK-FLAG-INVALIDO                  
021200           END-IF.                                                        
021300      *                                                                   
021400           IF LK-ENTRADA-INVALIDA THEN                                    
021500               MOVE "PRECO, ESTOQUE OU DESCATALOGADO INVALIDO."           
021600                   TO WS-MENSAGEM                                         
021700               DISPLAY WS-MENSAGEM                                        
021800           END-IF.                                                        
021900      *                                                                   
022000       P310-FIM.                                                          
022100           EXIT.                                                          
022200      *                                                                   
022300       P400-GRAVA.                                                        
022400      *                                                                   
022500           MOVE WS-NOVO-CODIGO        TO COD-PRODUTO.                     
022600           MOVE LK-NOM-PRODUTO        TO NOM-PRODUTO.                     
022700           MOVE LK-VLR-PRECO-PRODUTO  TO VLR-PRECO-PRODUTO.               
022800           MOVE LK-QTD-ESTOQUE-PRODUTO                                    
022900                   TO QTD-ESTOQUE-PRODUTO.                                
023000           MOVE LK-IND-DESCATALOGADO  TO IND-DESCATALOGADO.               
023100      *                                                                   
023200           WRITE REG-PRODUTO-MESTRE.                                      
023300      *                                                                   
023400           IF WS-FS-OK THEN                                               
023500               MOVE WS-NOVO-CODIGO    TO LK-COD-PRODUTO                   
023600               MOVE WS-NOVO-CODIGO    TO WS-MAIOR-CODIGO                  
023700               MOVE WS-NOVO-CODIGO                                        
023800                   TO WS-NOVO-CODIGO-EXIBE-NUM                            
023900               MOVE LK-VLR-PRECO-PRODUTO                                  
024000                   TO WS-VLR-PRECO-EXIBE                                  
024100               MOVE "PRODUTO INCLUIDO - CODIGO: "                         
024200                   TO WS-MENSAGEM                                         
024300               DISPLAY WS-MENSAGEM WS-NOVO-CODIGO-EXIBE-EDT               
024400               DISPLAY "PRECO: " WS-VLR-PRECO-EXIBE-ED                    
024500           ELSE                                                           
024600               MOVE "S"               TO LK-FLAG-INVALIDO                 
024700               MOVE "ERRO NA GRAVACAO DO PRODUTO."                        
024800                   TO WS-MENSAGEM                                         
024900               DISPLAY WS-MENSAGEM                                        
025000           END-IF.                                                        
025100      *                                                                   
025200       P400-FIM.                                                          
025300           EXIT.                                                          
025400      *                                                                   
025500       P900-FIM.                                                          
025600           CLOSE PRODUTO-MESTRE.                                          
025700           GOBACK.                                                        
025800      *                                                                   
025900       END PROGRAM SCMP0610.                                              
