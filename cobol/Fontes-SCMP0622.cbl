000100      ************************************************************        
000200      *PROGRAMA.....: SCMP0622                                            
000300      *SISTEMA......: SISTEMA DE COMPRAS DE MERCADO                       
000400      *PROPOSITO....: CONSULTA DE PRODUTOS SEM ESTOQUE                    
000500      ************************************************************        
000600      *   H I S T O R I C O   D E   A L T E R A C O E S                   
000700      *----------------------------------------------------------         
000800      *DATA       PROGRAMADOR CHAMADO  DESCRICAO                          
000900      *---------- ---------- -------- --------------------------          
001000      *24/04/1989 A.RAFFUL   CH-0094  VERSAO ORIGINAL, ADAPTADA DA        
001100      *                               LISTAGEM DE PRODUTOS (0220).        
001200      *09/11/1998 M.SOUZA    CH-0163  REVISAO P/ ANO 2000 - SEM           
001300      *                               DATAS DE 2 DIGITOS AQUI.            
001400      *10/09/2004 J.PEREIRA  CH-0198  LACO DE VARREDURA DO MESTRE         
001500      *                               PARAVA EM WS-FS-FIM, QUE UMA        
001600      *                               LEITURA DIRETA POR RRN NUNCA        
001700      *                               SETA; CORRIGIDO P/ NOT              
001800      *                               WS-FS-OK.                           
001900      *14/09/2004 J.PEREIRA  CH-0200  SS-LINHA-DE-MENSAGEM USAVA          
002000      *                               CLAUSULAS DE TELA (USING/           
002100      *                               LINE/COL) SEM SCREEN                
002200      *                               SECTION; RETIRADA, MENSAGEM         
002300      *                               VAI DIRETO POR DISPLAY.             
002400      ************************************************************        
002500       IDENTIFICATION DIVISION.                                           
002600       PROGRAM-ID. SCMP0622.                                              
002700       AUTHOR. A.RAFFUL.                                                  
002800       INSTALLATION. SISTEMA DE COMPRAS DE MERCADO.                       
002900       DATE-WRITTEN. 24/04/1989.                                          
003000       DATE-COMPILED.                                                     
003100       SECURITY. USO INTERNO - CONFIDENCIAL.                              
003200      *                                                                   
003300       ENVIRONMENT DIVISION.                                              
003400       CONFIGURATION SECTION.                                             
003500       SPECIAL-NAMES.                                                     
003600           C01 IS TOP-OF-FORM.                                            
003700      *                                                                   
003800       INPUT-OUTPUT SECTION.                                              
003900       FILE-CONTROL.                                                      
004000           SELECT PRODUTO-MESTRE ASSIGN TO PRODUTOS                       
004100               ORGANIZATION   IS RELATIVE                                 
004200               ACCESS         IS DYNAMIC                                  
004300               RELATIVE KEY   IS WS-PRODUTO-RRN                           
004400               FILE STATUS    IS WS-FS-PRODUTO.                           
004500      *                                                                   
004600       DATA DIVISION.                                                     
004700       FILE SECTION.                                                      
004800       FD  PRODUTO-MESTRE.                                                
004900           COPY PRODUTO.                                                  
005000      *                                                                   
005100       WORKING-STORAGE SECTION.                                           
005200      *                                                                   
005300       77 WS-PRODUTO-RRN                       PIC 9(09) COMP.            
005400      *                                                                   
005500       77 WS-FS-PRODUTO                        PIC X(02).                 
005600           88 WS-FS-OK                         VALUE "00".                
005700           88 WS-FS-FIM                        VALUE "10".                
005800           88 WS-FS-NAO-ENCONTRADO             VALUE "23".                
005900           88 WS-FS-NAO-EXISTE                 VALUE "35".                
006000      *                                                                   
006100       77 WS-QTD-ACHADOS                       PIC 9(05) COMP.            
006200       77 WS-RESPOSTA-TELA                     PIC X(01).                 
006300      *                                                                   
006400       01 WS-QTD-ACHADOS-EXIBE.                                           
006500           05 WS-QTD-ACHADOS-EXIBE-NUM    PIC 9(05).                      
006600       01 WS-QTD-ACHADOS-EXIBE-ED REDEFINES                               
006700           WS-QTD-ACHADOS-EXIBE.                                          
006800           05 WS-QTD-ACHADOS-EXIBE-EDT    PIC Z(4)9.                      
006900      *                                                                   
007000       77 WS-MENSAGEM                          PIC X(30) VALUE            
007100               SPACES.                                                    
007200       77 WS-PROMPT                            PIC X(01).                 
007300      *                                                                   
007400       01 WS-LST-CAB-LINHA.                                               
007500           05 FILLER                  PIC X(60) VALUE ALL "-".            
007600      *                                                                   
007700       01 WS-LST-DET-1.                                                   
007800           05 FILLER                   PIC X(02) VALUE SPACES.            
007900           05 WS-LISTA-CODIGO          PIC Z(08)9.                        
008000           05 FILLER                   PIC X(02) VALUE SPACES.            
008100           05 WS-LISTA-NOME            PIC X(50).                         
008200      *                                                                   
008300      *VISAO ALTERNATIVA DA LINHA DE LISTAGEM, USADA EM                   
008400      *DIAGNOSTICO DE IMPRESSAO (CONFORME PRODUTO.CPY).                   
008500       01 WS-LST-DET-1-BYTES REDEFINES WS-LST-DET-1.                      
008600           05 FILLER                   PIC X(63).                         
008700      *                                                                   
008800       LINKAGE SECTION.                                                   
008900       01 LK-COM-AREA.                                                    
009000           03 LK-QTD-ACHADOS                   PIC 9(05) COMP.            
009100           03 FILLER                           PIC X(14).                 
009200      *                                                                   
009300       01 LK-COM-AREA-BYTES REDEFINES LK-COM-AREA.                        
009400           03 LK-QTD-ACHADOS-BYTES             PIC X(05).                 
009500           03 FILLER                           PIC X(14).                 
009600      *                                                                   
009700       PROCEDURE DIVISION USING LK-COM-AREA.                              
009800      *                                                                   
009900       MAIN-PROCEDURE.                                                    
010000      *                                                                   
010100           PERFORM P100-INICIALIZA THRU P100-FIM.                         
010200           PERFORM P300-LISTA THRU P300-FIM.                              
010300           PERFORM P900-FIM.                                              
010400      *                                                                   
010500       P100-INICIALIZA.                                                   
010600      *                                                                   
010700           SET WS-FS-OK              TO TRUE.                             
010800           MOVE ZEROS                TO WS-QTD-ACHADOS.                   
010900           OPEN I-O PRODUTO-MESTRE.                                       
011000      *                                                                   
011100           IF WS-FS-NAO-EXISTE THEN                                       
011200               CLOSE PRODUTO-MESTRE                                       
011300               OPEN OUTPUT PRODUTO-MESTRE                                 
011400               CLOSE PRODUTO-MESTRE                                       
011500               OPEN I-O PRODUTO-MESTRE                                    
011600           END-IF.                                                        
011700      *                                                                   
011800           IF NOT WS-FS-OK THEN                                           
011900               MOVE "ERRO NA ABERTURA DO MESTRE"                          
012000                   TO WS-MENSAGEM                                         
012100               DISPLAY WS-MENSAGEM                                        
012200               ACCEPT WS-PROMPT AT 2001                                   
012300               PERFORM P900-FIM                                           
012400           END-IF.                                                        
012500      *                                                                   
012600           DISPLAY "PRODUTOS SEM ESTOQUE:".                               
012700           DISPLAY WS-LST-CAB-LINHA.                                      
012800      *                                                                   
012900       P100-FIM.                                                          
013000           EXIT.                                                          
013100      *                                                                   
013200       P300-LISTA.                                                        
013300      *                                                                   
013400           MOVE 1                     TO WS-PRODUTO-RRN.                  
013500           READ PRODUTO-MESTRE.                                           
013600      *                                                                   
013700           PERFORM P310-COMPARA THRU P310-FIM                             
013800               UNTIL NOT WS-FS-OK.                                        
013900      *                                                                   
014000           DISPLAY WS-LST-CAB-LINHA.                                      
014100           MOVE WS-QTD-ACHADOS        TO LK-QTD-ACHADOS.                  
014200           MOVE WS-QTD-ACHADOS                                            
014300               TO WS-QTD-ACHADOS-EXIBE-NUM.                               
014400           DISPLAY "TOTAL SEM ESTOQUE: "                                  
014500               WS-QTD-ACHADOS-EXIBE-EDT.                                  
014600      *                                                                   
014700       P300-FIM.                                                          
014800           EXIT.                                                          
014900      *                                                                   
015000       P310-COMPARA.                                                      
015100      *                                                                   
015200           IF QTD-ESTOQUE-PRODUTO EQUAL ZEROS                             
015300               AND PRODUTO-ATIVO THEN                                     
015400               ADD 1                   TO WS-QTD-ACHADOS                  
015500               MOVE COD-PRODUTO        TO WS-LISTA-CODIGO                 
015600               MOVE NOM-PRODUTO        TO WS-LISTA-NOME                   
015700               DISPLAY WS-LST-DET-1                                       
015800           END-IF.                                                        
015900      *                                                                   
016000           ADD 1                      TO WS-PRODUTO-RRN.                  
016100           READ PRODUTO-MESTRE.                                           
016200      *                                                                   
016300       P310-FIM.                                                          
016400           EXIT.                                                          
016500      *                                                                   
016600       P900-FIM.                                                          
016700           CLOSE PRODUTO-MESTRE.                                          
016800           GOBACK.                                                        
016900      *                                                                   
017000       END PROGRAM SCMP0622.                                              
