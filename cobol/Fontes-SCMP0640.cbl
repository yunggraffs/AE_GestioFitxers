000100      ************************************************************        
000200      *PROGRAMA.....: SCMP0640                                            
000300      *SISTEMA......: SISTEMA DE COMPRAS DE MERCADO                       
000400      *PROPOSITO....: ALTERACAO DE PRODUTO NO CADASTRO MESTRE             
000500      ************************************************************        
000600      *   H I S T O R I C O   D E   A L T E R A C O E S                   
000700      *----------------------------------------------------------         
000800      *DATA       PROGRAMADOR CHAMADO  DESCRICAO                          
000900      *---------- ---------- -------- --------------------------          
001000      *22/05/1989 A.RAFFUL   CH-0098  VERSAO ORIGINAL, ADAPTADA DA        
001100      *                               ALTERACAO PRODUTOS (0230).          
001200      *14/02/1997 M.SOUZA    CH-0151  VALIDACAO DE PRECO E ESTOQUE        
001300      *                               NEGATIVOS ANTES DE REGRAVAR.        
001400      *09/11/1998 M.SOUZA    CH-0163  REVISAO P/ ANO 2000 - SEM           
001500      *                               DATAS DE 2 DIGITOS AQUI.            
001600      *22/05/2002 J.PEREIRA  CH-0177  NOME DO PRODUTO SEMPRE              
001700      *                               GRAVADO EM MAIUSCULAS.              
001800      *27/08/2004 J.PEREIRA  CH-0193  RETIRADA A TELA - CODIGO E          
001900      *                               NOVOS DADOS VEM PELA                
002000      *                               LK-COM-AREA.                        
002100      *10/09/2004 J.PEREIRA  CH-0198  LACO DE VARREDURA DO MESTRE         
002200      *                               PARAVA EM WS-FS-FIM, QUE UMA        
002300      *                               LEITURA DIRETA POR RRN NUNCA        
002400      *                               SETA; CORRIGIDO P/ NOT              
002500      *                               WS-FS-OK.                           
002600      ************************************************************        
002700       IDENTIFICATION DIVISION.                                           
002800       PROGRAM-ID. SCMP0640.                                              
002900       AUTHOR. A.RAFFUL.                                                  
003000       INSTALLATION. SISTEMA DE COMPRAS DE MERCADO.                       
003100       DATE-WRITTEN. 22/05/1989.                                          
003200       DATE-COMPILED.                                                     
003300       SECURITY. USO INTERNO - CONFIDENCIAL.                              
003400      *                                                                   
003500       ENVIRONMENT DIVISION.                                              
003600       CONFIGURATION SECTION.                                             
003700       SPECIAL-NAMES.                                                     
003800           C01 IS TOP-OF-FORM.                                            
003900      *                                                                   
004000       INPUT-OUTPUT SECTION.                                              
004100       FILE-CONTROL.                                                      
004200           SELECT PRODUTO-MESTRE ASSIGN TO PRODUTOS                       
004300               ORGANIZATION   IS RELATIVE                                 
004400               ACCESS         IS DYNAMIC                                  
004500               RELATIVE KEY   IS WS-PRODUTO-RRN                           
004600               FILE STATUS    IS WS-FS-PRODUTO.                           
004700      *                                                                   
004800       DATA DIVISION.                                                     
004900       FILE SECTION.                                                      
005000       FD  PRODUTO-MESTRE.                                                
005100           COPY PRODUTO.                                                  
005200      *                                                                   
005300       WORKING-STORAGE SECTION.                                           
005400      *                                                                   
005500       77 WS-PRODUTO-RRN                       PIC 9(09) COMP.            
005600      *                                                                   
005700       77 WS-FS-PRODUTO                        PIC X(02).                 
005800           88 WS-FS-OK                         VALUE "00".                
005900           88 WS-FS-FIM                        VALUE "10".                
006000           88 WS-FS-NAO-ENCONTRADO             VALUE "23".                
006100           88 WS-FS-NAO-EXISTE                 VALUE "35".                
006200      *                                                                   
006300      *                                                                   
006400       01 WS-COD-PRODUTO-EXIBE.                                           
006500           05 WS-COD-PRODUTO-EXIBE-NUM          PIC 9(09).                
006600       01 WS-COD-PRODUTO-EXIBE-ED REDEFINES WS-COD-PRODUTO-EXIBE.         
006700           05 WS-COD-PRODUTO-EXIBE-EDT          PIC Z(8)9.                
006800      *                                                                   
006900      *VISAO DE DIAGNOSTICO DO CODIGO RECEBIDO, USADA NA                  
007000      *LINHA DE STATUS DEVOLVIDA AO OPERADOR.                             
007100      *                                                                   
007200       77 WS-VLR-PRECO-EXIBE                  PIC 9(07)V99 VALUE          
007300               ZEROS.                                                     
007400       77 WS-VLR-PRECO-EXIBE-ED REDEFINES WS-VLR-PRECO-EXIBE              
007500               PIC Z(6)9.99.                                              
007600      *                                                                   
007700      *VISAO DE DIAGNOSTICO DO NOVO PRECO, IDEM.                          
007800      *                                                                   
007900       77 WS-MENSAGEM                          PIC X(60) VALUE            
008000               SPACES.                                                    
008100      *                                                                   
008200      *LK-COM-AREA: VER COMENTARIO NO SCMP0610. SCMP0640                  
008300      *RECEBE LK-COD-PRODUTO (CHAVE DO PRODUTO A ALTERAR)                 
008400      *MAIS NOM/VLR/QTD/IND (NOVOS VALORES DO PRODUTO) E                  
008500      *DEVOLVE LK-FLAG-ACHOU ("S"/"N") E LK-FLAG-INVALIDO                 
008600      *("S" SE OS NOVOS DADOS FOREM INVALIDOS - NESTE CASO                
008700      *O PRODUTO NAO E REGRAVADO).                                        
008800      *                                                                   
008900       LINKAGE SECTION.                                                   
009000       01 LK-COM-AREA.                                                    
009100           03 LK-COD-PRODUTO               PIC S9(9)    COMP.             
009200           03 LK-NOM-PRODUTO               PIC X(50).                     
009300           03 LK-VLR-PRECO-PRODUTO         PIC S9(7)V99                   
009400                                    COMP-3.                               
009500           03 LK-QTD-ESTOQUE-PRODUTO       PIC S9(9)    COMP.             
009600           03 LK-IND-DESCATALOGADO         PIC X(01).                     
009700           03 LK-QTD-MOVTO                 PIC S9(9)    COMP.             
009800           03 LK-IND-TIPO-MOVTO            PIC X(01).                     
009900               88 LK-MOVTO-ENTRADA          VALUE "E" "e".                
010000               88 LK-MOVTO-SAIDA            VALUE "S" "s".                
010100           03 LK-NOM-PESQUISA              PIC X(50).                     
010200           03 LK-QTD-ACHADOS               PIC S9(5)    COMP.             
010300           03 LK-FLAG-ACHOU                PIC X(01).                     
010400               88 LK-PRODUTO-ACHADO         VALUE "S".                    
010500               88 LK-PRODUTO-NAO-ACHADO     VALUE "N".                    
010600           03 LK-FLAG-INVALIDO             PIC X(01).                     
010700               88 LK-ENTRADA-INVALIDA       VALUE "S".                    
010800           03 FILLER                           PIC X(10).                 
010900      *                                                                   
011000       01 LK-COM-AREA-BYTES REDEFINES LK-COM-AREA.                        
011100           03 FILLER                           PIC X(135).                
011200      *                                                                   
011300       PROCEDURE DIVISION USING LK-COM-AREA.                              
011400      *                                                                   
011500       MAIN-PROCEDURE.                                                    
011600      *                                                                   
011700           PERFORM P100-INICIALIZA THRU P100-FIM.                         
011800           PERFORM P300-PROCESSA THRU P300-FIM.                           
011900           PERFORM P900-FIM.                                              
012000      *                                                                   
012100       P100-INICIALIZA.                                                   
012200      *                                                                   
012300           SET WS-FS-OK              TO TRUE.                             
012400           MOVE "N"                  TO LK-FLAG-ACHOU.                    
012500           MOVE "N"                  TO LK-FLAG-INVALIDO.                 
012600           MOVE LK-COD-PRODUTO                                            
012700               TO WS-COD-PRODUTO-EXIBE-NUM.                               
012800           OPEN I-O PRODUTO-MESTRE.                                       
012900      *                                                                   
013000           IF WS-FS-NAO-EXISTE THEN                                       
013100               CLOSE PRODUTO-MESTRE                                       
013200               OPEN OUTPUT PRODUTO-MESTRE                                 
013300               CLOSE PRODUTO-MESTRE                                       
013400               OPEN I-O PRODUTO-MESTRE                                    
013500           END-IF.                                                        
013600      *                                                                   
013700           IF NOT WS-FS-OK THEN                                           
013800               MOVE "ERRO NA ABERTURA DO MESTRE."                         
013900                   TO WS-MENSAGEM                                         
014000               DISPLAY WS-MENSAGEM                                        
014100               MOVE "S"               TO LK-FLAG-INVALIDO                 
014200               PERFORM P900-FIM                                           
014300           END-IF.                                                        
014400      *                                                                   
014500       P100-FIM.                                                          
014600           EXIT.                                                          
014700      *                                                                   
014800       P300-PROCESSA.                                                     
014900      *                                                                   
015000           PERFORM P310-LOCALIZA THRU P310-FIM.                           
015100      *                                                                   
015200           IF LK-PRODUTO-NAO-ACHADO THEN                                  
015300               MOVE "PRODUTO NAO ENCONTRADO: "                            
015400                   TO WS-MENSAGEM                                         
015500               DISPLAY WS-MENSAGEM WS-COD-PRODUTO-EXIBE-EDT               
015600               GO TO P300-FIM                                             
015700           END-IF.                                                        
015800      *                                                                   
015900           INSPECT LK-NOM-PRODUTO                                         
016000               CONVERTING                                                 
016100                   "abcdefghijklmnopqrstuvwxyz"                           
016200               TO                                                         
016300                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                          
016400      *                                                                   
016500           PERFORM P320-VALIDA-PRODUTO THRU P320-FIM.                     
016600      *                                                                   
016700           IF NOT LK-ENTRADA-INVALIDA THEN                                
016800               PERFORM P400-ATUALIZA THRU P400-FIM                        
016900           END-IF.                                                        
017000      *                                                                   
017100       P300-FIM.                                                          
017200           EXIT.                                                          
017300      *                                                                   
017400       P310-LOCALIZA.                                                     
017500      *                                                                   
017600           SET LK-PRODUTO-NAO-ACHADO TO TRUE.                             
017700           MOVE 1                     TO WS-PRODUTO-RRN.                  
017800           READ PRODUTO-MESTRE.                                           
017900      *                                                                   
018000           PERFORM P315-BUSCA THRU P315-FIM                               
018100               UNTIL NOT WS-FS-OK OR LK-PRODUTO-ACHADO.                   
018200      *                                                                   
018300       P310-FIM.                                                          
018400           EXIT.                                                          
018500      *                                                                   
018600       P315-BUSCA.                                                        
018700      *                                                                   
018800           IF COD-PRODUTO EQUAL LK-COD-PRODUTO THEN                       
018900               SET LK-PRODUTO-ACHADO  TO TRUE                             
019000           ELSE                                                           
019100               ADD 1                  TO WS-PRODUTO-RRN                   
019200               READ PRODUTO-MESTRE                                        
019300           END-IF.                                                        
019400      *                                                                   
019500       P315-FIM.                                                          
019600           EXIT.                                                          
019700      *                                                                   
019800       P320-VALIDA-PRODUTO.                                               
019900      *                                                                   
020000           MOVE "N"                  TO LK-FLAG-INVALIDO.                 
020100      *                                                                   
020200           IF LK-VLR-PRECO-PRODUTO LESS ZEROS THEN                        
020300               MOVE "S"              TO LK-FLAG-INVALIDO                  
020400           END-IF.                                                        
020500      *                                                                   
020600           IF LK-QTD-ESTOQUE-PRODUTO LESS ZEROS THEN                      
020700               MOVE "S"              TO LK-FLAG-INVALIDO                  
020800           END-IF.                                                        
020900      *                                                                   
021000           IF LK-IND-DESCATALOGADO NOT EQUAL "Y"                          
021100               AND LK-IND-DESCATALOGADO NOT EQUAL "N" THEN                
021200               MOVE "S"              TO LK-FLAG-INVALIDO                  
021300           END-IF.                                                        
021400      *                                                                   
021500           IF LK-ENTRADA-INVALIDA THEN                                    
021600               MOVE "PRECO, ESTOQUE OU DESCATALOGADO INVALIDO."           
021700                   TO WS-MENSAGEM                                         
021800               DISPLAY WS-MENSAGEM                                        
021900           END-IF.                                                        
022000      *                                                                   
022100       P320-FIM.                                                          
022200           EXIT.                                                          
022300      *                                                                   
022400       P400-ATUALIZA.                                                     
022500      *                                                                   
022600           MOVE LK-NOM-PRODUTO        TO NOM-PRODUTO.                     
022700           MOVE LK-VLR-PRECO-PRODUTO  TO VLR-PRECO-PRODUTO.               
022800           MOVE LK-QTD-ESTOQUE-PRODUTO                                    
022900                   TO QTD-ESTOQUE-PRODUTO.                                
023000           MOVE LK-IND-DESCATALOGADO  TO IND-DESCATALOGADO.               
023100      *                                                                   
023200           REWRITE REG-PRODUTO-MESTRE.                                    
023300      *                                                                   
023400           IF WS-FS-OK THEN                                               
023500               MOVE LK-VLR-PRECO-PRODUTO                                  
023600                   TO WS-VLR-PRECO-EXIBE                                  
023700               MOVE "PRODUTO ALTERADO: "                                  
023800                   TO WS-MENSAGEM                                         
023900           ELSE                                                           
024000               MOVE "S"               TO LK-FLAG-INVALIDO                 
024100               MOVE "ERRO NA REGRAVACAO: "                                
024200                   TO WS-MENSAGEM                                         
024300           END-IF.                                                        
024400      *                                                                   
024500           DISPLAY WS-MENSAGEM WS-COD-PRODUTO-EXIBE-EDT.                  
024600      *                                                                   
024700           IF WS-FS-OK THEN                                               
024800               DISPLAY "PRECO: " WS-VLR-PRECO-EXIBE-ED                    
024900           END-IF.                                                        
025000      *                                                                   
025100       P400-FIM.                                                          
025200           EXIT.                                                          
025300      *                                                                   
025400       P900-FIM.                                                          
025500           CLOSE PRODUTO-MESTRE.                                          
025600           GOBACK.                                                        
025700      *                                                                   
025800       END PROGRAM SCMP0640.                                              
