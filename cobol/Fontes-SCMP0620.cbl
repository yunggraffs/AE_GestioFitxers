000100      ************************************************************        
000200      *PROGRAMA.....: SCMP0620                                            
000300      *SISTEMA......: SISTEMA DE COMPRAS DE MERCADO                       
000400      *PROPOSITO....: CONSULTA DE PRODUTO POR CODIGO                      
000500      ************************************************************        
000600      *   H I S T O R I C O   D E   A L T E R A C O E S                   
000700      *----------------------------------------------------------         
000800      *DATA       PROGRAMADOR CHAMADO  DESCRICAO                          
000900      *---------- ---------- -------- --------------------------          
001000      *10/04/1989 A.RAFFUL   CH-0092  VERSAO ORIGINAL, ADAPTADA DA        
001100      *                               CONSULTA DE TIPO (0102).            
001200      *03/12/1994 M.SOUZA    CH-0141  VALIDACAO DE CODIGO MENOR           
001300      *                               QUE 1 (DISTINTA DE NAO              
001400      *                               ENCONTRADO).                        
001500      *09/11/1998 M.SOUZA    CH-0163  REVISAO P/ ANO 2000 - SEM           
001600      *                               DATAS DE 2 DIGITOS AQUI.            
001700      *26/08/2004 J.PEREIRA  CH-0191  RETIRADA A TELA - CODIGO VEM        
001800      *                               E PRODUTO VOLTA PELA                
001900      *                               LK-COM-AREA.                        
002000      *10/09/2004 J.PEREIRA  CH-0198  LACO DE VARREDURA DO MESTRE         
002100      *                               PARAVA EM WS-FS-FIM, QUE UMA        
002200      *                               LEITURA DIRETA POR RRN NUNCA        
002300      *                               SETA; CORRIGIDO P/ NOT              
002400      *                               WS-FS-OK.                           
002500      ************************************************************        
002600       IDENTIFICATION DIVISION.                                           
002700       PROGRAM-ID. SCMP0620.                                              
002800       AUTHOR. A.RAFFUL.                                                  
002900       INSTALLATION. SISTEMA DE COMPRAS DE MERCADO.                       
003000       DATE-WRITTEN. 10/04/1989.                                          
003100       DATE-COMPILED.                                                     
003200       SECURITY. USO INTERNO - CONFIDENCIAL.                              
003300      *                                                                   
003400       ENVIRONMENT DIVISION.                                              
003500       CONFIGURATION SECTION.                                             
003600       SPECIAL-NAMES.                                                     
003700           C01 IS TOP-OF-FORM.                                            
003800      *                                                                   
003900       INPUT-OUTPUT SECTION.                                              
004000       FILE-CONTROL.                                                      
004100           SELECT PRODUTO-MESTRE ASSIGN TO PRODUTOS                       
004200               ORGANIZATION   IS RELATIVE                                 
004300               ACCESS         IS DYNAMIC                                  
004400               RELATIVE KEY   IS WS-PRODUTO-RRN                           
004500               FILE STATUS    IS WS-FS-PRODUTO.                           
004600      *                                                                   
004700       DATA DIVISION.                                                     
004800       FILE SECTION.                                                      
004900       FD  PRODUTO-MESTRE.                                                
005000           COPY PRODUTO.                                                  
005100      *                                                                   
005200       WORKING-STORAGE SECTION.                                           
005300      *                                                                   
005400       77 WS-PRODUTO-RRN                       PIC 9(09) COMP.            
005500      *                                                                   
005600       77 WS-FS-PRODUTO                        PIC X(02).                 
005700           88 WS-FS-OK                         VALUE "00".                
005800           88 WS-FS-FIM                        VALUE "10".                
005900           88 WS-FS-NAO-ENCONTRADO             VALUE "23".                
006000           88 WS-FS-NAO-EXISTE                 VALUE "35".                
006100      *                                                                   
006200      *                                                                   
006300       01 WS-COD-PRODUTO-EXIBE.                                           
006400           05 WS-COD-PRODUTO-EXIBE-NUM          PIC 9(09).                
006500       01 WS-COD-PRODUTO-EXIBE-ED REDEFINES WS-COD-PRODUTO-EXIBE.         
006600           05 WS-COD-PRODUTO-EXIBE-EDT          PIC Z(8)9.                
006700      *                                                                   
006800      *VISAO DE DIAGNOSTICO DO CODIGO PESQUISADO, USADA NA                
006900      *LINHA DE STATUS DEVOLVIDA AO OPERADOR.                             
007000      *                                                                   
007100       77 WS-VLR-PRECO-EXIBE                  PIC 9(07)V99 VALUE          
007200               ZEROS.                                                     
007300       77 WS-VLR-PRECO-EXIBE-ED REDEFINES WS-VLR-PRECO-EXIBE              
007400               PIC Z(6)9.99.                                              
007500      *                                                                   
007600      *VISAO DE DIAGNOSTICO DO PRECO ENCONTRADO, IDEM.                    
007700      *                                                                   
007800       77 WS-MENSAGEM                          PIC X(60) VALUE            
007900               SPACES.                                                    
008000      *                                                                   
008100      *LK-COM-AREA: VER COMENTARIO NO SCMP0610. SCMP0620                  
008200      *RECEBE LK-COD-PRODUTO E DEVOLVE OS DEMAIS CAMPOS DO                
008300      *PRODUTO, MAIS LK-FLAG-ACHOU ("S"/"N") E                            
008400      *LK-FLAG-INVALIDO ("S" SE O CODIGO RECEBIDO FOR                     
008500      *MENOR QUE 1 - SITUACAO DISTINTA DE NAO ENCONTRADO).                
008600      *                                                                   
008700       LINKAGE SECTION.                                                   
008800       01 LK-COM-AREA.                                                    
008900           03 LK-COD-PRODUTO               PIC S9(9)    COMP.             
009000           03 LK-NOM-PRODUTO               PIC X(50).                     
009100           03 LK-VLR-PRECO-PRODUTO         PIC S9(7)V99                   
009200                                    COMP-3.                               
009300           03 LK-QTD-ESTOQUE-PRODUTO       PIC S9(9)    COMP.             
009400           03 LK-IND-DESCATALOGADO         PIC X(01).                     
009500           03 LK-QTD-MOVTO                 PIC S9(9)    COMP.             
009600           03 LK-IND-TIPO-MOVTO            PIC X(01).                     
009700               88 LK-MOVTO-ENTRADA          VALUE "E" "e".                
009800               88 LK-MOVTO-SAIDA            VALUE "S" "s".                
009900           03 LK-NOM-PESQUISA              PIC X(50).                     
010000           03 LK-QTD-ACHADOS               PIC S9(5)    COMP.             
010100           03 LK-FLAG-ACHOU                PIC X(01).                     
010200               88 LK-PRODUTO-ACHADO         VALUE "S".                    
010300               88 LK-PRODUTO-NAO-ACHADO     VALUE "N".                    
010400           03 LK-FLAG-INVALIDO             PIC X(01).                     
010500               88 LK-ENTRADA-INVALIDA       VALUE "S".                    
010600           03 FILLER                           PIC X(10).                 
010700      *                                                                   
010800       01 LK-COM-AREA-BYTES REDEFINES LK-COM-AREA.                        
010900           03 FILLER                           PIC X(135).                
011000      *                                                                   
011100       PROCEDURE DIVISION USING LK-COM-AREA.                              
011200      *                                                                   
011300       MAIN-PROCEDURE.                                                    
011400      *                                                                   
011500           PERFORM P100-INICIALIZA THRU P100-FIM.                         
011600           PERFORM P300-CONSULTA THRU P300-FIM.                           
011700           PERFORM P900-FIM.                                              
011800      *                                                                   
011900       P100-INICIALIZA.                                                   
012000      *                                                                   
012100           SET WS-FS-OK              TO TRUE.                             
012200           MOVE "N"                  TO LK-FLAG-ACHOU.                    
012300           MOVE "N"                  TO LK-FLAG-INVALIDO.                 
012400           OPEN I-O PRODUTO-MESTRE.                                       
012500      *                                                                   
012600           IF WS-FS-NAO-EXISTE THEN                                       
012700               CLOSE PRODUTO-MESTRE                                       
012800               OPEN OUTPUT PRODUTO-MESTRE                                 
012900               CLOSE PRODUTO-MESTRE                                       
013000               OPEN I-O PRODUTO-MESTRE                                    
013100           END-IF.                                                        
013200      *                                                                   
013300           IF NOT WS-FS-OK THEN                                           
013400               MOVE "ERRO NA ABERTURA DO MESTRE."                         
013500                   TO WS-MENSAGEM                                         
013600               DISPLAY WS-MENSAGEM                                        
013700               MOVE "S"               TO LK-FLAG-INVALIDO                 
013800               PERFORM P900-FIM                                           
013900           END-IF.                                                        
014000      *                                                                   
014100       P100-FIM.                                                          
014200           EXIT.                                                          
014300      *                                                                   
014400       P300-CONSULTA.                                                     
014500      *                                                                   
014600           MOVE LK-COD-PRODUTO                                            
014700               TO WS-COD-PRODUTO-EXIBE-NUM.                               
014800      *                                                                   
014900           IF LK-COD-PRODUTO LESS 1 THEN                                  
015000               MOVE "S"               TO LK-FLAG-INVALIDO                 
015100               MOVE "CODIGO DE PRODUTO INVALIDO: "                        
015200                   TO WS-MENSAGEM                                         
015300               DISPLAY WS-MENSAGEM WS-COD-PRODUTO-EXIBE-EDT               
015400               GO TO P300-FIM                                             
015500           END-IF.                                                        
015600      *                                                                   
015700           MOVE 1                     TO WS-PRODUTO-RRN.                  
015800           READ PRODUTO-MESTRE.                                           
015900      *                                                                   
016000           PERFORM P320-BUSCA THRU P320-FIM                               
016100               UNTIL NOT WS-FS-OK OR LK-PRODUTO-ACHADO.                   
016200      *                                                                   
016300           IF LK-PRODUTO-ACHADO THEN                                      
016400               MOVE NOM-PRODUTO        TO LK-NOM-PRODUTO                  
016500               MOVE VLR-PRECO-PRODUTO  TO LK-VLR-PRECO-PRODUTO            
016600               MOVE QTD-ESTOQUE-PRODUTO                                   
016700                   TO LK-QTD-ESTOQUE-PRODUTO                              
016800               MOVE IND-DESCATALOGADO  TO LK-IND-DESCATALOGADO            
016900               MOVE VLR-PRECO-PRODUTO  TO WS-VLR-PRECO-EXIBE              
017000               MOVE "PRODUTO LOCALIZADO: "                                
017100                   TO WS-MENSAGEM                                         
017200           ELSE                                                           
017300               MOVE "PRODUTO NAO ENCONTRADO: "                            
017400                   TO WS-MENSAGEM                                         
017500           END-IF.                                                        
017600      *                                                                   
017700           DISPLAY WS-MENSAGEM WS-COD-PRODUTO-EXIBE-EDT.                  
017800      *                                                                   
017900           IF LK-PRODUTO-ACHADO THEN                                      
018000               DISPLAY "PRECO: " WS-VLR-PRECO-EXIBE-ED                    
018100           END-IF.                                                        
018200      *                                                                   
018300       P300-FIM.                                                          
018400           EXIT.                                                          
018500      *                                                                   
018600       P320-BUSCA.                                                        
018700      *                                                                   
018800           IF COD-PRODUTO EQUAL LK-COD-PRODUTO THEN                       
018900               SET LK-PRODUTO-ACHADO  TO TRUE                             
019000           ELSE                                                           
019100               ADD 1                  TO WS-PRODUTO-RRN                   
019200               READ PRODUTO-MESTRE                                        
019300           END-IF.                                                        
019400      *                                                                   
019500       P320-FIM.                                                          
019600           EXIT.                                                          
019700      *                                                                   
019800       P900-FIM.                                                          
019900           CLOSE PRODUTO-MESTRE.                                          
020000           GOBACK.                                                        
020100      *                                                                   
020200       END PROGRAM SCMP0620.                                              
