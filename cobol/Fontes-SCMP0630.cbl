000100      ************************************************************        
000200      *PROGRAMA.....: SCMP0630                                            
000300      *SISTEMA......: SISTEMA DE COMPRAS DE MERCADO                       
000400      *PROPOSITO....: EXPORTACAO DE PRODUTOS SEM ESTOQUE                  
000500      ************************************************************        
000600      *   H I S T O R I C O   D E   A L T E R A C O E S                   
000700      *----------------------------------------------------------         
000800      *DATA       PROGRAMADOR CHAMADO  DESCRICAO                          
000900      *---------- ---------- -------- --------------------------          
001000      *08/05/1989 A.RAFFUL   CH-0096  VERSAO ORIGINAL, ADAPTADA DA        
001100      *                               GERACAO DE CSV (SCMP0520).          
001200      *09/11/1998 M.SOUZA    CH-0163  REVISAO P/ ANO 2000 - SEM           
001300      *                               DATAS DE 2 DIGITOS AQUI.            
001400      *19/02/2001 J.PEREIRA  CH-0171  LAYOUT COLUNAR FIXO NO LUGAR        
001500      *                               DO CSV ANTIGO.                      
001600      *10/09/2004 J.PEREIRA  CH-0198  LACO DE VARREDURA DO MESTRE         
001700      *                               PARAVA EM WS-FS-FIM, QUE UMA        
001800      *                               LEITURA DIRETA POR RRN NUNCA        
001900      *                               SETA; CORRIGIDO P/ NOT              
002000      *                               WS-FS-OK.                           
002100      ************************************************************        
002200       IDENTIFICATION DIVISION.                                           
002300       PROGRAM-ID. SCMP0630.                                              
002400       AUTHOR. A.RAFFUL.                                                  
002500       INSTALLATION. SISTEMA DE COMPRAS DE MERCADO.                       
002600       DATE-WRITTEN. 08/05/1989.                                          
002700       DATE-COMPILED.                                                     
002800       SECURITY. USO INTERNO - CONFIDENCIAL.                              
002900      *                                                                   
003000       ENVIRONMENT DIVISION.                                              
003100       CONFIGURATION SECTION.                                             
003200       SPECIAL-NAMES.                                                     
003300           C01 IS TOP-OF-FORM.                                            
003400      *                                                                   
003500       INPUT-OUTPUT SECTION.                                              
003600       FILE-CONTROL.                                                      
003700           SELECT PRODUTO-MESTRE ASSIGN TO PRODUTOS                       
003800               ORGANIZATION   IS RELATIVE                                 
003900               ACCESS         IS DYNAMIC                                  
004000               RELATIVE KEY   IS WS-PRODUTO-RRN                           
004100               FILE STATUS    IS WS-FS-PRODUTO.                           
004200      *                                                                   
004300           SELECT SEM-ESTOQUE-RPT ASSIGN TO SINSTOCK                      
004400               ORGANIZATION   IS LINE SEQUENTIAL                          
004500               ACCESS         IS SEQUENTIAL.                              
004600      *                                                                   
004700       DATA DIVISION.                                                     
004800       FILE SECTION.                                                      
004900       FD  PRODUTO-MESTRE.                                                
005000           COPY PRODUTO.                                                  
005100      *                                                                   
005200       FD  SEM-ESTOQUE-RPT.                                               
005300       01 REG-SEM-ESTOQUE.                                                
005400           05 FILLER            PIC X(88).                                
005500      *                                                                   
005600       WORKING-STORAGE SECTION.                                           
005700      *                                                                   
005800       77 WS-PRODUTO-RRN                       PIC 9(09) COMP.            
005900      *                                                                   
006000       77 WS-FS-PRODUTO                        PIC X(02).                 
006100           88 WS-FS-OK                         VALUE "00".                
006200           88 WS-FS-FIM                        VALUE "10".                
006300           88 WS-FS-NAO-ENCONTRADO             VALUE "23".                
006400           88 WS-FS-NAO-EXISTE                 VALUE "35".                
006500      *                                                                   
006600      *                                                                   
006700       77 WS-QTD-REGISTROS-GRAVADOS            PIC 9(05) COMP.            
006800       77 WS-MENSAGEM                          PIC X(60) VALUE            
006900               SPACES.                                                    
007000       77 WS-PROMPT                            PIC X(01).                 
007100      *                                                                   
007200       01 WS-QTD-GRAVADOS-EXIBE.                                          
007300           05 WS-QTD-GRAVADOS-EXIBE-NUM   PIC 9(05).                      
007400       01 WS-QTD-GRAVADOS-EXIBE-ED REDEFINES                              
007500           WS-QTD-GRAVADOS-EXIBE.                                         
007600           05 WS-QTD-GRAVADOS-EXIBE-EDT   PIC Z(4)9.                      
007700      *                                                                   
007800      *VISAO EDITADA DO TOTAL EXPORTADO, USADA NA LINHA DE                
007900      *RESUMO AO FIM DA EXPORTACAO.                                       
008000      *                                                                   
008100       01 WS-REG-SEM-ESTOQUE.                                             
008200           05 WS-EXP-CODIGO             PIC 9(09).                        
008300           05 FILLER                    PIC X(01) VALUE SPACES.           
008400           05 WS-EXP-NOME               PIC X(50).                        
008500           05 FILLER                    PIC X(01) VALUE SPACES.           
008600           05 WS-EXP-PRECO              PIC Z(06)9.99.                    
008700           05 FILLER                    PIC X(01) VALUE SPACES.           
008800           05 WS-EXP-ESTOQUE            PIC 9(09).                        
008900           05 FILLER                    PIC X(01) VALUE SPACES.           
009000           05 WS-EXP-DESCAT             PIC X(01).                        
009100           05 FILLER                    PIC X(05) VALUE SPACES.           
009200      *                                                                   
009300      *VISAO ALTERNATIVA DO REGISTRO DE EXPORTACAO, USADA                 
009400      *EM DIAGNOSTICO (CONFORME PRODUTO.CPY).                             
009500       01 WS-REG-SEM-ESTOQUE-BYTES REDEFINES                              
009600           WS-REG-SEM-ESTOQUE.                                            
009700           05 FILLER                    PIC X(88).                        
009800      *                                                                   
009900      *LAYOUT COLUNAR DO RELATORIO SIN-STOCK.TXT: CODIGO                  
010000      *(1-9), NOME (11-60), PRECO (62-71), ESTOQUE (73-81),               
010100      *DESCATALOGADO (83).                                                
010200      *                                                                   
010300       LINKAGE SECTION.                                                   
010400       01 LK-COM-AREA.                                                    
010500           03 LK-QTD-EXPORTADOS                PIC 9(05) COMP.            
010600           03 FILLER                           PIC X(14).                 
010700      *                                                                   
010800       01 LK-COM-AREA-BYTES REDEFINES LK-COM-AREA.                        
010900           03 LK-QTD-EXPORTADOS-BYTES          PIC X(05).                 
011000           03 FILLER                           PIC X(14).                 
011100      *                                                                   
011200       PROCEDURE DIVISION USING LK-COM-AREA.                              
011300      *                                                                   
011400       MAIN-PROCEDURE.                                                    
011500      *                                                                   
011600           PERFORM P100-INICIALIZA THRU P100-FIM.                         
011700           PERFORM P300-EXPORTA THRU P300-FIM                             
011800               UNTIL NOT WS-FS-OK.                                        
011900           PERFORM P900-FIM.                                              
012000      *                                                                   
012100       P100-INICIALIZA.                                                   
012200      *                                                                   
012300           SET WS-FS-OK              TO TRUE.                             
012400           MOVE ZEROS                TO WS-QTD-REGISTROS-GRAVADOS.        
012500      *                                                                   
012600           OPEN I-O PRODUTO-MESTRE.                                       
012700      *                                                                   
012800           IF WS-FS-NAO-EXISTE THEN                                       
012900               CLOSE PRODUTO-MESTRE                                       
013000               OPEN OUTPUT PRODUTO-MESTRE                                 
013100               CLOSE PRODUTO-MESTRE                                       
013200               OPEN I-O PRODUTO-MESTRE                                    
013300           END-IF.                                                        
013400      *                                                                   
013500           IF NOT WS-FS-OK THEN                                           
013600               MOVE "ERRO NA ABERTURA DO MESTRE"                          
013700                   TO WS-MENSAGEM                                         
013800               DISPLAY WS-MENSAGEM                                        
013900               PERFORM P900-FIM                                           
014000           END-IF.                                                        
014100      *                                                                   
014200           OPEN OUTPUT SEM-ESTOQUE-RPT.                                   
014300           MOVE 1                    TO WS-PRODUTO-RRN.                   
014400           READ PRODUTO-MESTRE.                                           
014500      *                                                                   
014600       P100-FIM.                                                          
014700           EXIT.                                                          
014800      *                                                                   
014900       P300-EXPORTA.                                                      
015000      *                                                                   
015100           IF QTD-ESTOQUE-PRODUTO EQUAL ZEROS                             
015200               AND PRODUTO-ATIVO THEN                                     
015300               ADD 1                TO WS-QTD-REGISTROS-GRAVADOS          
015400               MOVE COD-PRODUTO        TO WS-EXP-CODIGO                   
015500               MOVE NOM-PRODUTO        TO WS-EXP-NOME                     
015600               MOVE VLR-PRECO-PRODUTO  TO WS-EXP-PRECO                    
015700               MOVE QTD-ESTOQUE-PRODUTO                                   
015800                   TO WS-EXP-ESTOQUE                                      
015900               MOVE IND-DESCATALOGADO  TO WS-EXP-DESCAT                   
016000               WRITE REG-SEM-ESTOQUE   FROM WS-REG-SEM-ESTOQUE            
016100           END-IF.                                                        
016200      *                                                                   
016300           ADD 1                      TO WS-PRODUTO-RRN.                  
016400           READ PRODUTO-MESTRE.                                           
016500      *                                                                   
016600       P300-FIM.                                                          
016700           EXIT.                                                          
016800      *                                                                   
016900       P900-FIM.                                                          
017000      *                                                                   
017100           MOVE WS-QTD-REGISTROS-GRAVADOS                                 
017200               TO LK-QTD-EXPORTADOS.                                      
017300           MOVE WS-QTD-REGISTROS-GRAVADOS                                 
017400               TO WS-QTD-GRAVADOS-EXIBE-NUM.                              
017500      *                                                                   
017600           DISPLAY "REGISTROS EXPORTADOS: "                               
017700               WS-QTD-GRAVADOS-EXIBE-EDT.                                 
017800      *                                                                   
017900           CLOSE PRODUTO-MESTRE.                                          
018000           CLOSE SEM-ESTOQUE-RPT.                                         
018100           GOBACK.                                                        
018200      *                                                                   
018300       END PROGRAM SCMP0630.                                              
