000100      ************************************************************        
000200      *PROGRAMA.....: SCMP0600                                            
000300      *SISTEMA......: SISTEMA DE COMPRAS DE MERCADO                       
000400      *PROPOSITO....: MENU DO CADASTRO DE PRODUTOS                        
000500      ************************************************************        
000600      *   H I S T O R I C O   D E   A L T E R A C O E S                   
000700      *----------------------------------------------------------         
000800      *DATA       PROGRAMADOR CHAMADO  DESCRICAO                          
000900      *---------- ---------- -------- --------------------------          
001000      *14/02/1989 A.RAFFUL   CH-0090  VERSAO ORIGINAL DO MENU DE          
001100      *                               PRODUTOS.                           
001200      *19/07/1993 A.RAFFUL   CH-0121  OPCOES DE CONSULTA POR NOME,        
001300      *                               SEM ESTOQUE E DESCATALOG.           
001400      *21/03/1996 M.SOUZA    CH-0148  OPCOES DE EXPORTACAO E DE           
001500      *                               EXPURGO DO CADASTRO.                
001600      *09/11/1998 M.SOUZA    CH-0163  REVISAO P/ ANO 2000 - SEM           
001700      *                               DATAS DE 2 DIGITOS AQUI.            
001800      *17/08/2004 J.PEREIRA  CH-0199  CONTADOR DE CHAMADAS DO             
001900      *                               MENU (WS-QTD-CHAMADAS).             
002000      *30/08/2004 J.PEREIRA  CH-0196  TELAS DE ENTRADA DE DADOS           
002100      *                               PASSADAS A VIVER AQUI - OS          
002200      *                               SCMP06nn SO RECEBEM E               
002300      *                               DEVOLVEM PELA WS-COM-AREA.          
002400      *14/09/2004 J.PEREIRA  CH-0201  RETIRADA A LINKAGE SECTION -        
002500      *                               SOBRARA DE UMA VERSAO ANTIGA        
002600      *                               E O 0600 NUNCA E CHAMADO POR        
002700      *                               OUTRO PROGRAMA.                     
002800      ************************************************************        
002900       IDENTIFICATION DIVISION.                                           
003000       PROGRAM-ID. SCMP0600.                                              
003100       AUTHOR. A.RAFFUL.                                                  
003200       INSTALLATION. SISTEMA DE COMPRAS DE MERCADO.                       
003300       DATE-WRITTEN. 14/02/1989.                                          
003400       DATE-COMPILED.                                                     
003500       SECURITY. USO INTERNO - CONFIDENCIAL.                              
003600      *                                                                   
003700       ENVIRONMENT DIVISION.                                              
003800       CONFIGURATION SECTION.                                             
003900       SPECIAL-NAMES.                                                     
004000           C01 IS TOP-OF-FORM.                                            
004100      *                                                                   
004200       INPUT-OUTPUT SECTION.                                              
004300       FILE-CONTROL.                                                      
004400      *                                                                   
004500       DATA DIVISION.                                                     
004600       FILE SECTION.                                                      
004700       WORKING-STORAGE SECTION.                                           
004800      *                                                                   
004900      *WS-COM-AREA: VER COMENTARIO NO SCMP0610. O MENU                    
005000      *PREENCHE OS CAMPOS PERTINENTES A CADA OPCAO ANTES DE               
005100      *CHAMAR O SCMP06nn CORRESPONDENTE, E LE DE VOLTA OS                 
005200      *CAMPOS DE RESULTADO PARA EXIBIR AO OPERADOR.                       
005300      *                                                                   
005400       01 WS-COM-AREA.                                                    
005500           03 WS-COD-PRODUTO               PIC S9(9)    COMP.             
005600           03 WS-NOM-PRODUTO               PIC X(50).                     
005700           03 WS-VLR-PRECO-PRODUTO         PIC S9(7)V99                   
005800                                    COMP-3.                               
005900           03 WS-QTD-ESTOQUE-PRODUTO       PIC S9(9)    COMP.             
006000           03 WS-IND-DESCATALOGADO         PIC X(01).                     
006100           03 WS-QTD-MOVTO                 PIC S9(9)    COMP.             
006200           03 WS-IND-TIPO-MOVTO            PIC X(01).                     
006300               88 WS-MOVTO-ENTRADA          VALUE "E" "e".                
006400               88 WS-MOVTO-SAIDA            VALUE "S" "s".                
006500           03 WS-NOM-PESQUISA              PIC X(50).                     
006600           03 WS-QTD-ACHADOS               PIC S9(5)    COMP.             
006700           03 WS-FLAG-ACHOU                PIC X(01).                     
006800               88 WS-PRODUTO-ACHADO         VALUE "S".                    
006900               88 WS-PRODUTO-NAO-ACHADO     VALUE "N".                    
007000           03 WS-FLAG-INVALIDO             PIC X(01).                     
007100               88 WS-ENTRADA-INVALIDA       VALUE "S".                    
007200           03 FILLER                           PIC X(10).                 
007300      *                                                                   
007400       01 WS-COM-AREA-BYTES REDEFINES WS-COM-AREA.                        
007500           03 FILLER                           PIC X(135).                
007600      *                                                                   
007700       77 WS-OPCAO-MENU                        PIC X(01).                 
007800       77 WS-OPCAO-MENU-NUM REDEFINES                                     
007900           WS-OPCAO-MENU                        PIC 9(01).                
008000       77 WS-PROMPT                            PIC X(01).                 
008100      *                                                                   
008200       77 WS-EXIT                              PIC X(01).                 
008300           88 EXIT-OK                      VALUE "S" FALSE "N".           
008400      *                                                                   
008500       77 WS-QTD-CHAMADAS                      PIC 9(05) COMP.            
008600      *                                                                   
008700      *MIRRORS DE TELA P/ OS CAMPOS NUMERICOS COMP/COMP-3 DA              
008800      *WS-COM-AREA (A SCREEN SECTION SO TRABALHA BEM COM                  
008900      *CAMPOS DISPLAY).                                                   
009000      *                                                                   
009100       77 WS-TELA-COD-PRODUTO                  PIC 9(09).                 
009200       77 WS-TELA-VLR-PRECO                    PIC 9(07)V99.              
009300       77 WS-TELA-QTD-ESTOQUE                  PIC 9(09).                 
009400       77 WS-TELA-QTD-MOVTO                    PIC 9(09).                 
009500      *                                                                   
009600       77 WS-MENSAGEM                          PIC X(60) VALUE            
009700               SPACES.                                                    
009800      *                                                                   
009900       01 WS-DATA-SISTEMA.                                                
010000           05 WS-AAAA-SISTEMA              PIC 9(04).                     
010100           05 WS-MM-SISTEMA                PIC 9(02).                     
010200           05 WS-DD-SISTEMA                PIC 9(02).                     
010300           05 FILLER                       PIC X(13).                     
010400       01 WS-DATA-SISTEMA-EDT REDEFINES WS-DATA-SISTEMA.                  
010500           05 WS-DATA-SISTEMA-NUM          PIC 9(08).                     
010600           05 FILLER                       PIC X(13).                     
010700      *                                                                   
010800       SCREEN SECTION.                                                    
010900       01 SS-CLEAR-SCREEN.                                                
011000           05 BLANK SCREEN.                                               
011100           05 FILLER                       PIC X(01).                     
011200      *                                                                   
011300       01 SS-MENU-SCREEN.                                                 
011400       05 LINE 02 COL 05 VALUE "SISTEMA DE COMPRAS DE MERCADO".           
011500           05 LINE 03 COL 05 VALUE                                        
011600               "SCMP0600 - Menu do Cadastro de Produtos".                 
011700           05 LINE 04 COL 05 VALUE                                        
011800               "----------------------------------------".                
011900           05 LINE 06 COL 05 VALUE                                        
012000               "<1> - INCLUSAO DE PRODUTO".                               
012100           05 LINE 07 COL 05 VALUE                                        
012200               "<2> - CONSULTA DE PRODUTO POR CODIGO".                    
012300           05 LINE 08 COL 05 VALUE                                        
012400               "<3> - CONSULTA DE PRODUTOS POR NOME".                     
012500           05 LINE 09 COL 05 VALUE                                        
012600               "<4> - CONSULTA DE PRODUTOS SEM ESTOQUE".                  
012700           05 LINE 10 COL 05 VALUE                                        
012800               "<5> - CONSULTA DE PRODUTOS DESCATALOGADOS".               
012900           05 LINE 11 COL 05 VALUE                                        
013000               "<6> - EXPORTA PRODUTOS SEM ESTOQUE".                      
013100           05 LINE 12 COL 05 VALUE                                        
013200               "<7> - EXPORTA PRODUTOS DESCATALOGADOS".                   
013300           05 LINE 13 COL 05 VALUE                                        
013400               "<8> - ALTERACAO DE PRODUTO".                              
013500           05 LINE 14 COL 05 VALUE                                        
013600               "<9> - MOVIMENTACAO DE ESTOQUE".                           
013700           05 LINE 15 COL 05 VALUE                                        
013800               "<A> - DESCATALOGACAO DE PRODUTO".                         
013900           05 LINE 16 COL 05 VALUE                                        
014000               "<B> - EXPURGO DE PRODUTOS DESCATALOGADOS".                
014100           05 LINE 17 COL 05 VALUE                                        
014200               "<Q> - FINALIZAR".                                         
014300           05 LINE 18 COL 05 VALUE                                        
014400               "----------------------------------------".                
014500           05 LINE 19 COL 05 VALUE                                        
014600               "DIGITE A OPCAO DESEJADA: ".                               
014700           05 SS-OPCAO-MENU REVERSE-VIDEO PIC X(01)                       
014800               USING WS-OPCAO-MENU.                                       
014900           05 LINE 20 COL 05 VALUE                                        
015000               "----------------------------------------".                
015100      *                                                                   
015200       01 SS-CODIGO-SCREEN.                                               
015300           05 LINE 06 COL 05 VALUE "Codigo Produto: ".                    
015400           05 SS-COD-PRODUTO REVERSE-VIDEO PIC 9(09)                      
015500               USING WS-TELA-COD-PRODUTO.                                 
015600      *                                                                   
015700       01 SS-PESQUISA-SCREEN.                                             
015800           05 LINE 06 COL 05 VALUE "Nome a Pesquisar: ".                  
015900           05 SS-NOM-PESQUISA REVERSE-VIDEO PIC X(50)                     
016000               USING WS-NOM-PESQUISA.                                     
016100      *                                                                   
016200       01 SS-PRODUTO-SCREEN.                                              
016300           05 LINE 08 COL 05 VALUE "Nome.........: ".                     
016400           05 SS-NOM-PRODUTO REVERSE-VIDEO PIC X(50)                      
016500               USING WS-NOM-PRODUTO.                                      
016600           05 LINE 09 COL 05 VALUE "Preco........: ".                     
016700           05 SS-VLR-PRECO REVERSE-VIDEO PIC 9(07)V99                     
016800               USING WS-TELA-VLR-PRECO.                                   
016900           05 LINE 10 COL 05 VALUE "Estoque......: ".                     
017000           05 SS-QTD-ESTOQUE REVERSE-VIDEO PIC 9(09)                      
017100               USING WS-TELA-QTD-ESTOQUE.                                 
017200           05 LINE 11 COL 05 VALUE                                        
017300               "Descatalogado (S/N): ".                                   
017400           05 SS-IND-DESCATALOGADO REVERSE-VIDEO PIC X(01)                
017500               USING WS-IND-DESCATALOGADO.                                
017600      *                                                                   
017700       01 SS-MOVTO-SCREEN.                                                
017800           05 LINE 08 COL 05 VALUE                                        
017900               "Tipo (E-ntrada / S-aida): ".                              
018000           05 SS-IND-TIPO-MOVTO REVERSE-VIDEO PIC X(01)                   
018100               USING WS-IND-TIPO-MOVTO.                                   
018200           05 LINE 09 COL 05 VALUE "Quantidade...: ".                     
018300           05 SS-QTD-MOVTO REVERSE-VIDEO PIC 9(09)                        
018400               USING WS-TELA-QTD-MOVTO.                                   
018500      *                                                                   
018600       PROCEDURE DIVISION.                                                
018700      *                                                                   
018800       MAIN-PROCEDURE.                                                    
018900      *                                                                   
019000           PERFORM P100-INICIALIZA THRU P100-FIM.                         
019100           PERFORM P200-PROCESSA-MENU THRU P200-FIM                       
019200               UNTIL EXIT-OK.                                             
019300      *                                                                   
019400           GOBACK.                                                        
019500      *                                                                   
019600       P100-INICIALIZA.                                                   
019700      *                                                                   
019800           SET EXIT-OK                TO FALSE.                           
019900           ACCEPT WS-DATA-SISTEMA-NUM FROM DATE YYYYMMDD.                 
020000      *                                                                   
020100       P100-FIM.                                                          
020200           EXIT.                                                          
020300      *                                                                   
020400       P200-PROCESSA-MENU.                                                
020500      *                                                                   
020600           INITIALIZE                 WS-OPCAO-MENU.                      
020700           ADD 1                      TO WS-QTD-CHAMADAS.                 
020800      *                                                                   
020900           DISPLAY SS-CLEAR-SCREEN.                                       
021000           DISPLAY SS-MENU-SCREEN.                                        
021100           ACCEPT  SS-MENU-SCREEN.                                        
021200      *                                                                   
021300           EVALUATE WS-OPCAO-MENU                                         
021400               WHEN "1"                                                   
021500                   PERFORM P210-INCLUI THRU P210-FIM                      
021600               WHEN "2"                                                   
021700                   PERFORM P220-CONSULTA-COD THRU P220-FIM                
021800               WHEN "3"                                                   
021900                   PERFORM P230-CONSULTA-NOME THRU P230-FIM               
022000               WHEN "4"                                                   
022100                   CALL "SCMP0622" USING WS-COM-AREA                      
022200               WHEN "5"                                                   
022300                   CALL "SCMP0623" USING WS-COM-AREA                      
022400               WHEN "6"                                                   
022500                   CALL "SCMP0630" USING WS-COM-AREA                      
022600               WHEN "7"                                                   
022700                   CALL "SCMP0631" USING WS-COM-AREA                      
022800               WHEN "8"                                                   
022900                   PERFORM P280-ALTERA THRU P280-FIM                      
023000               WHEN "9"                                                   
023100                   PERFORM P290-MOVTO THRU P290-FIM                       
023200               WHEN "A"                                                   
023300                   PERFORM P2A0-DESCATALOGA THRU P2A0-FIM                 
023400               WHEN "a"                                                   
023500                   PERFORM P2A0-DESCATALOGA THRU P2A0-FIM                 
023600               WHEN "B"                                                   
023700                   CALL "SCMP0670" USING WS-COM-AREA                      
023800               WHEN "b"                                                   
023900                   CALL "SCMP0670" USING WS-COM-AREA                      
024000               WHEN "Q"                                                   
024100                   SET EXIT-OK        TO TRUE                             
024200               WHEN "q"                                                   
024300                   SET EXIT-OK        TO TRUE                             
024400               WHEN OTHER                                                 
024500                   SET EXIT-OK        TO FALSE                            
024600           END-EVALUATE.                                                  
024700      *                                                                   
024800       P200-FIM.                                                          
024900           EXIT.                                                          
025000      *                                                                   
025100       P210-INCLUI.                                                       
025200      *                                                                   
025300           MOVE SPACES                TO WS-NOM-PRODUTO.                  
025400           MOVE ZEROS                 TO WS-TELA-VLR-PRECO.               
025500           MOVE ZEROS                 TO WS-TELA-QTD-ESTOQUE.             
025600           MOVE SPACES                TO WS-IND-DESCATALOGADO.            
025700      *                                                                   
025800           DISPLAY SS-CLEAR-SCREEN.                                       
025900           DISPLAY SS-PRODUTO-SCREEN.                                     
026000           ACCEPT  SS-PRODUTO-SCREEN.                                     
026100      *                                                                   
026200           MOVE WS-TELA-VLR-PRECO     TO WS-VLR-PRECO-PRODUTO.            
026300           MOVE WS-TELA-QTD-ESTOQUE   TO WS-QTD-ESTOQUE-PRODUTO.          
026400      *                                                                   
026500           CALL "SCMP0610" USING WS-COM-AREA.                             
026600      *                                                                   
026700           IF WS-ENTRADA-INVALIDA THEN                                    
026800               MOVE "DADOS DO PRODUTO INVALIDOS."                         
026900                   TO WS-MENSAGEM                                         
027000           ELSE                                                           
027100               MOVE WS-COD-PRODUTO    TO WS-TELA-COD-PRODUTO              
027200               MOVE "PRODUTO INCLUIDO."                                   
027300                   TO WS-MENSAGEM                                         
027400           END-IF.                                                        
027500      *                                                                   
027600           DISPLAY WS-MENSAGEM.                                           
027700           ACCEPT WS-PROMPT AT 2201.                                      
027800      *                                                                   
027900       P210-FIM.                                                          
028000           EXIT.                                                          
028100      *                                                                   
028200       P220-CONSULTA-COD.                                                 
028300      *                                                                   
028400           MOVE ZEROS                 TO WS-TELA-COD-PRODUTO.             
028500      *                                                                   
028600           DISPLAY SS-CLEAR-SCREEN.                                       
028700           DISPLAY SS-CODIGO-SCREEN.                                      
028800           ACCEPT  SS-CODIGO-SCREEN.                                      
028900      *                                                                   
029000           MOVE WS-TELA-COD-PRODUTO   TO WS-COD-PRODUTO.                  
029100           CALL "SCMP0620" USING WS-COM-AREA.                             
029200      *                                                                   
029300           IF WS-PRODUTO-ACHADO THEN                                      
029400               DISPLAY SS-PRODUTO-SCREEN                                  
029500           END-IF.                                                        
029600      *                                                                   
029700           ACCEPT WS-PROMPT AT 2201.                                      
029800      *                                                                   
029900       P220-FIM.                                                          
030000           EXIT.                                                          
030100      *                                                                   
030200       P230-CONSULTA-NOME.                                                
030300      *                                                                   
030400           MOVE SPACES                TO WS-NOM-PESQUISA.                 
030500      *                                                                   
030600           DISPLAY SS-CLEAR-SCREEN.                                       
030700           DISPLAY SS-PESQUISA-SCREEN.                                    
030800           ACCEPT  SS-PESQUISA-SCREEN.                                    
030900      *                                                                   
031000           CALL "SCMP0621" USING WS-COM-AREA.                             
031100      *                                                                   
031200           ACCEPT WS-PROMPT AT 2201.                                      
031300      *                                                                   
031400       P230-FIM.                                                          
031500           EXIT.                                                          
031600      *                                                                   
031700       P280-ALTERA.                                                       
031800      *                                                                   
031900           MOVE ZEROS                 TO WS-TELA-COD-PRODUTO.             
032000           MOVE SPACES                TO WS-NOM-PRODUTO.                  
032100           MOVE ZEROS                 TO WS-TELA-VLR-PRECO.               
032200           MOVE ZEROS                 TO WS-TELA-QTD-ESTOQUE.             
032300           MOVE SPACES                TO WS-IND-DESCATALOGADO.            
032400      *                                                                   
032500           DISPLAY SS-CLEAR-SCREEN.                                       
032600           DISPLAY SS-CODIGO-SCREEN.                                      
032700           ACCEPT  SS-CODIGO-SCREEN.                                      
032800           DISPLAY SS-PRODUTO-SCREEN.                                     
032900           ACCEPT  SS-PRODUTO-SCREEN.                                     
033000      *                                                                   
033100           MOVE WS-TELA-COD-PRODUTO   TO WS-COD-PRODUTO.                  
033200           MOVE WS-TELA-VLR-PRECO     TO WS-VLR-PRECO-PRODUTO.            
033300           MOVE WS-TELA-QTD-ESTOQUE   TO WS-QTD-ESTOQUE-PRODUTO.          
033400      *                                                                   
033500           CALL "SCMP0640" USING WS-COM-AREA.                             
033600      *                                                                   
033700           IF WS-PRODUTO-NAO-ACHADO THEN                                  
033800               MOVE "PRODUTO NAO ENCONTRADO."                             
033900                   TO WS-MENSAGEM                                         
034000           ELSE                                                           
034100               IF WS-ENTRADA-INVALIDA THEN                                
034200                   MOVE "DADOS DO PRODUTO INVALIDOS."                     
034300                       TO WS-MENSAGEM                                     
034400               ELSE                                                       
034500                   MOVE "PRODUTO ALTERADO."                               
034600                       TO WS-MENSAGEM                                     
034700               END-IF                                                     
034800           END-IF.                                                        
034900      *                                                                   
035000           DISPLAY WS-MENSAGEM.                                           
035100           ACCEPT WS-PROMPT AT 2201.                                      
035200      *                                                                   
035300       P280-FIM.                                                          
035400           EXIT.                                                          
035500      *                                                                   
035600       P290-MOVTO.                                                        
035700      *                                                                   
035800           MOVE ZEROS                 TO WS-TELA-COD-PRODUTO.             
035900           MOVE SPACES                TO WS-IND-TIPO-MOVTO.               
036000           MOVE ZEROS                 TO WS-TELA-QTD-MOVTO.               
036100      *                                                                   
036200           DISPLAY SS-CLEAR-SCREEN.                                       
036300           DISPLAY SS-CODIGO-SCREEN.                                      
036400           ACCEPT  SS-CODIGO-SCREEN.                                      
036500           DISPLAY SS-MOVTO-SCREEN.                                       
036600           ACCEPT  SS-MOVTO-SCREEN.                                       
036700      *                                                                   
036800           MOVE WS-TELA-COD-PRODUTO   TO WS-COD-PRODUTO.                  
036900           MOVE WS-TELA-QTD-MOVTO     TO WS-QTD-MOVTO.                    
037000      *                                                                   
037100           CALL "SCMP0650" USING WS-COM-AREA.                             
037200      *                                                                   
037300           IF WS-PRODUTO-NAO-ACHADO THEN                                  
037400               MOVE "PRODUTO NAO ENCONTRADO."                             
037500                   TO WS-MENSAGEM                                         
037600           ELSE                                                           
037700               IF WS-ENTRADA-INVALIDA THEN                                
037800                   MOVE "MOVIMENTO DE ESTOQUE INVALIDO."                  
037900                       TO WS-MENSAGEM                                     
038000               ELSE                                                       
038100                   MOVE "ESTOQUE ATUALIZADO."                             
038200                       TO WS-MENSAGEM                                     
038300               END-IF                                                     
038400           END-IF.                                                        
038500      *                                                                   
038600           DISPLAY WS-MENSAGEM.                                           
038700           ACCEPT WS-PROMPT AT 2201.                                      
038800      *                                                                   
038900       P290-FIM.                                                          
039000           EXIT.                                                          
039100      *                                                                   
039200       P2A0-DESCATALOGA.                                                  
039300      *                                                                   
039400           MOVE ZEROS                 TO WS-TELA-COD-PRODUTO.             
039500      *                                                                   
039600           DISPLAY SS-CLEAR-SCREEN.                                       
039700           DISPLAY SS-CODIGO-SCREEN.                                      
039800           ACCEPT  SS-CODIGO-SCREEN.                                      
039900      *                                                                   
040000           MOVE WS-TELA-COD-PRODUTO   TO WS-COD-PRODUTO.                  
040100           CALL "SCMP0660" USING WS-COM-AREA.                             
040200      *                                                                   
040300           IF WS-PRODUTO-ACHADO THEN                                      
040400               MOVE "PRODUTO DESCATALOGADO."                              
040500                   TO WS-MENSAGEM                                         
040600           ELSE                                                           
040700               MOVE "PRODUTO NAO ENCONTRADO."                             
040800                   TO WS-MENSAGEM                                         
040900           END-IF.                                                        
041000      *                                                                   
041100           DISPLAY WS-MENSAGEM.                                           
041200           ACCEPT WS-PROMPT AT 2201.                                      
041300      *                                                                   
041400       P2A0-FIM.                                                          
041500           EXIT.                                                          
041600      *                                                                   
041700       END PROGRAM SCMP0600.                                              
