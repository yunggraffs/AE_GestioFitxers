000100      ************************************************************        
000200      *PROGRAMA.....: SCMP0650                                            
000300      *SISTEMA......: SISTEMA DE COMPRAS DE MERCADO                       
000400      *PROPOSITO....: MOVIMENTACAO DE ESTOQUE DE PRODUTO                  
000500      ************************************************************        
000600      *   H I S T O R I C O   D E   A L T E R A C O E S                   
000700      *----------------------------------------------------------         
000800      *DATA       PROGRAMADOR CHAMADO  DESCRICAO                          
000900      *---------- ---------- -------- --------------------------          
001000      *29/05/1989 A.RAFFUL   CH-0099  VERSAO ORIGINAL, ADAPTADA DA        
001100      *                               MOVTO DE ESTOQUE (0220).            
001200      *09/11/1998 M.SOUZA    CH-0163  REVISAO P/ ANO 2000 - SEM           
001300      *                               DATAS DE 2 DIGITOS AQUI.            
001400      *03/06/2003 J.PEREIRA  CH-0181  BAIXA NAO PODE DEIXAR               
001500      *                               ESTOQUE NEGATIVO.                   
001600      *28/08/2004 J.PEREIRA  CH-0194  RETIRADA A TELA - CODIGO E          
001700      *                               MOVIMENTO VEM PELA                  
001800      *                               LK-COM-AREA.                        
001900      *10/09/2004 J.PEREIRA  CH-0198  LACO DE VARREDURA DO MESTRE         
002000      *                               PARAVA EM WS-FS-FIM, QUE UMA        
002100      *                               LEITURA DIRETA POR RRN NUNCA        
002200      *                               SETA; CORRIGIDO P/ NOT              
002300      *                               WS-FS-OK.                           
002400      ************************************************************        
002500       IDENTIFICATION DIVISION.                                           
002600       PROGRAM-ID. SCMP0650.                                              
002700       AUTHOR. A.RAFFUL.                                                  
002800       INSTALLATION. SISTEMA DE COMPRAS DE MERCADO.                       
002900       DATE-WRITTEN. 29/05/1989.                                          
003000       DATE-COMPILED.                                                     
003100       SECURITY. USO INTERNO - CONFIDENCIAL.                              
003200      *                                                                   
003300       ENVIRONMENT DIVISION.                                              
003400       CONFIGURATION SECTION.                                             
003500       SPECIAL-NAMES.                                                     
003600           C01 IS TOP-OF-FORM.                                            
003700      *                                                                   
003800       INPUT-OUTPUT SECTION.                                              
003900       FILE-CONTROL.                                                      
004000           SELECT PRODUTO-MESTRE ASSIGN TO PRODUTOS                       
004100               ORGANIZATION   IS RELATIVE                                 
004200               ACCESS         IS DYNAMIC                                  
004300               RELATIVE KEY   IS WS-PRODUTO-RRN                           
004400               FILE STATUS    IS WS-FS-PRODUTO.                           
004500      *                                                                   
004600       DATA DIVISION.                                                     
004700       FILE SECTION.                                                      
004800       FD  PRODUTO-MESTRE.                                                
004900           COPY PRODUTO.                                                  
005000      *                                                                   
005100       WORKING-STORAGE SECTION.                                           
005200      *                                                                   
005300       77 WS-PRODUTO-RRN                       PIC 9(09) COMP.            
005400      *                                                                   
005500       77 WS-FS-PRODUTO                        PIC X(02).                 
005600           88 WS-FS-OK                         VALUE "00".                
005700           88 WS-FS-FIM                        VALUE "10".                
005800           88 WS-FS-NAO-ENCONTRADO             VALUE "23".                
005900           88 WS-FS-NAO-EXISTE                 VALUE "35".                
006000      *                                                                   
006100      *                                                                   
006200       01 WS-COD-PRODUTO-EXIBE.                                           
006300           05 WS-COD-PRODUTO-EXIBE-NUM          PIC 9(09).                
006400       01 WS-COD-PRODUTO-EXIBE-ED REDEFINES WS-COD-PRODUTO-EXIBE.         
006500           05 WS-COD-PRODUTO-EXIBE-EDT          PIC Z(8)9.                
006600      *                                                                   
006700      *VISAO DE DIAGNOSTICO DO CODIGO RECEBIDO, USADA NA                  
006800      *LINHA DE STATUS DEVOLVIDA AO OPERADOR.                             
006900      *                                                                   
007000       01 WS-NOVO-ESTQ-EXIBE.                                             
007100           05 WS-NOVO-ESTQ-EXIBE-NUM          PIC 9(09).                  
007200       01 WS-NOVO-ESTQ-EXIBE-ED REDEFINES WS-NOVO-ESTQ-EXIBE.             
007300           05 WS-NOVO-ESTQ-EXIBE-EDT          PIC Z(8)9.                  
007400      *                                                                   
007500      *VISAO DE DIAGNOSTICO DO SALDO APOS O MOVIMENTO, IDEM.              
007600      *                                                                   
007700       77 WS-NOVO-ESTOQUE                      PIC S9(9) COMP.            
007800      *                                                                   
007900       77 WS-MENSAGEM                          PIC X(60) VALUE            
008000               SPACES.                                                    
008100      *                                                                   
008200      *LK-COM-AREA: VER COMENTARIO NO SCMP0610. SCMP0650                  
008300      *RECEBE LK-COD-PRODUTO, LK-QTD-MOVTO E LK-IND-TIPO-                 
008400      *MOVTO ("E" = ENTRADA, "S" = SAIDA) E DEVOLVE                       
008500      *LK-FLAG-ACHOU ("S"/"N") E LK-FLAG-INVALIDO ("S" SE                 
008600      *O TIPO DE MOVIMENTO FOR INVALIDO OU SE A SAIDA                     
008700      *DEIXAR O ESTOQUE NEGATIVO - NESTES CASOS O ESTOQUE                 
008800      *NAO E ALTERADO).                                                   
008900      *                                                                   
009000       LINKAGE SECTION.                                                   
009100       01 LK-COM-AREA.                                                    
009200           03 LK-COD-PRODUTO               PIC S9(9)    COMP.             
009300           03 LK-NOM-PRODUTO               PIC X(50).                     
009400           03 LK-VLR-PRECO-PRODUTO         PIC S9(7)V99                   
009500                                    COMP-3.                               
009600           03 LK-QTD-ESTOQUE-PRODUTO       PIC S9(9)    COMP.             
009700           03 LK-IND-DESCATALOGADO         PIC X(01).                     
009800           03 LK-QTD-MOVTO                 PIC S9(9)    COMP.             
009900           03 LK-IND-TIPO-MOVTO            PIC X(01).                     
010000               88 LK-MOVTO-ENTRADA          VALUE "E" "e".                
010100               88 LK-MOVTO-SAIDA            VALUE "S" "s".                
010200           03 LK-NOM-PESQUISA              PIC X(50).                     
010300           03 LK-QTD-ACHADOS               PIC S9(5)    COMP.             
010400           03 LK-FLAG-ACHOU                PIC X(01).                     
010500               88 LK-PRODUTO-ACHADO         VALUE "S".                    
010600               88 LK-PRODUTO-NAO-ACHADO     VALUE "N".                    
010700           03 LK-FLAG-INVALIDO             PIC X(01).                     
010800               88 LK-ENTRADA-INVALIDA       VALUE "S".                    
010900           03 FILLER                           PIC X(10).                 
011000      *                                                                   
011100       01 LK-COM-AREA-BYTES REDEFINES LK-COM-AREA.                        
011200           03 FILLER                           PIC X(135).                
011300      *                                                                   
011400       PROCEDURE DIVISION USING LK-COM-AREA.                              
011500      *                                                                   
011600       MAIN-PROCEDURE.                                                    
011700      *                                                                   
011800           PERFORM P100-INICIALIZA THRU P100-FIM.                         
011900           PERFORM P300-PROCESSA THRU P300-FIM.                           
012000           PERFORM P900-FIM.                                              
012100      *                                                                   
012200       P100-INICIALIZA.                                                   
012300      *                                                                   
012400           SET WS-FS-OK              TO TRUE.                             
012500           MOVE "N"                  TO LK-FLAG-ACHOU.                    
012600           MOVE "N"                  TO LK-FLAG-INVALIDO.                 
012700           MOVE LK-COD-PRODUTO                                            
012800               TO WS-COD-PRODUTO-EXIBE-NUM.                               
012900           OPEN I-O PRODUTO-MESTRE.                                       
013000      *                                                                   
013100           IF WS-FS-NAO-EXISTE THEN                                       
013200               CLOSE PRODUTO-MESTRE                                       
013300               OPEN OUTPUT PRODUTO-MESTRE                                 
013400               CLOSE PRODUTO-MESTRE                                       
013500               OPEN I-O PRODUTO-MESTRE                                    
013600           END-IF.                                                        
013700      *                                                                   
013800           IF NOT WS-FS-OK THEN                                           
013900               MOVE "ERRO NA ABERTURA DO MESTRE."                         
014000                   TO WS-MENSAGEM                                         
014100               DISPLAY WS-MENSAGEM                                        
014200               MOVE "S"               TO LK-FLAG-INVALIDO                 
014300               PERFORM P900-FIM                                           
014400           END-IF.                                                        
014500      *                                                                   
014600       P100-FIM.                                                          
014700           EXIT.                                                          
014800      *                                                                   
014900       P300-PROCESSA.                                                     
015000      *                                                                   
015100           PERFORM P310-LOCALIZA THRU P310-FIM.                           
015200      *                                                                   
015300           IF LK-PRODUTO-NAO-ACHADO THEN                                  
015400               MOVE "PRODUTO NAO ENCONTRADO: "                            
015500                   TO WS-MENSAGEM                                         
015600               DISPLAY WS-MENSAGEM WS-COD-PRODUTO-EXIBE-EDT               
015700               GO TO P300-FIM                                             
015800           END-IF.                                                        
015900      *                                                                   
016000           PERFORM P320-VALIDA-MOVTO THRU P320-FIM.                       
016100      *                                                                   
016200           IF NOT LK-ENTRADA-INVALIDA THEN                                
016300               PERFORM P400-ATUALIZA THRU P400-FIM                        
016400           END-IF.                                                        
016500      *                                                                   
016600       P300-FIM.                                                          
016700           EXIT.                                                          
016800      *                                                                   
016900       P310-LOCALIZA.                                                     
017000      *                                                                   
017100           SET LK-PRODUTO-NAO-ACHADO TO TRUE.                             
017200           MOVE 1                     TO WS-PRODUTO-RRN.                  
017300           READ PRODUTO-MESTRE.                                           
017400      *                                                                   
017500           PERFORM P315-BUSCA THRU P315-FIM                               
017600               UNTIL NOT WS-FS-OK OR LK-PRODUTO-ACHADO.                   
017700      *                                                                   
017800       P310-FIM.                                                          
017900           EXIT.                                                          
018000      *                                                                   
018100       P315-BUSCA.                                                        
018200      *                                                                   
018300           IF COD-PRODUTO EQUAL LK-COD-PRODUTO THEN                       
018400               SET LK-PRODUTO-ACHADO  TO TRUE                             
018500           ELSE                                                           
018600               ADD 1                  TO WS-PRODUTO-RRN                   
018700               READ PRODUTO-MESTRE                                        
018800           END-IF.                                                        
018900      *                                                                   
019000       P315-FIM.                                                          
019100           EXIT.                                                          
019200      *                                                                   
019300       P320-VALIDA-MOVTO.                                                 
019400      *                                                                   
019500      *ENTRADA SEMPRE E ACEITA. BAIXA (SAIDA) NAO PODE                    
019600      *SUPERAR O SALDO ATUAL EM ESTOQUE (CH-0181).                        
019700      *                                                                   
019800           MOVE "N"                  TO LK-FLAG-INVALIDO.                 
019900      *                                                                   
020000           IF NOT LK-MOVTO-ENTRADA                                        
020100               AND NOT LK-MOVTO-SAIDA THEN                                
020200               MOVE "S"              TO LK-FLAG-INVALIDO                  
020300           END-IF.                                                        
020400      *                                                                   
020500           IF LK-MOVTO-SAIDA                                              
020600               AND LK-QTD-MOVTO GREATER QTD-ESTOQUE-PRODUTO THEN          
020700               MOVE "S"              TO LK-FLAG-INVALIDO                  
020800           END-IF.                                                        
020900      *                                                                   
021000           IF LK-ENTRADA-INVALIDA THEN                                    
021100               MOVE "MOVIMENTO DE ESTOQUE INVALIDO: "                     
021200                   TO WS-MENSAGEM                                         
021300               DISPLAY WS-MENSAGEM WS-COD-PRODUTO-EXIBE-EDT               
021400           END-IF.                                                        
021500      *                                                                   
021600       P320-FIM.                                                          
021700           EXIT.                                                          
021800      *                                                                   
021900       P400-ATUALIZA.                                                     
022000      *                                                                   
022100           IF LK-MOVTO-ENTRADA THEN                                       
022200               COMPUTE WS-NOVO-ESTOQUE =                                  
022300                   QTD-ESTOQUE-PRODUTO + LK-QTD-MOVTO                     
022400           ELSE                                                           
022500               COMPUTE WS-NOVO-ESTOQUE =                                  
022600                   QTD-ESTOQUE-PRODUTO - LK-QTD-MOVTO                     
022700           END-IF.                                                        
022800      *                                                                   
022900           MOVE WS-NOVO-ESTOQUE       TO QTD-ESTOQUE-PRODUTO.             
023000      *                                                                   
023100           REWRITE REG-PRODUTO-MESTRE.                                    
023200      *                                                                   
023300           IF WS-FS-OK THEN                                               
023400               MOVE WS-NOVO-ESTOQUE   TO LK-QTD-ESTOQUE-PRODUTO           
023500               MOVE WS-NOVO-ESTOQUE                                       
023600                   TO WS-NOVO-ESTQ-EXIBE-NUM                              
023700               MOVE "ESTOQUE ATUALIZADO: "                                
023800                   TO WS-MENSAGEM                                         
023900           ELSE                                                           
024000               MOVE "S"               TO LK-FLAG-INVALIDO                 
024100               MOVE "ERRO NA REGRAVACAO: "                                
024200                   TO WS-MENSAGEM                                         
024300           END-IF.                                                        
024400      *                                                                   
024500           DISPLAY WS-MENSAGEM WS-COD-PRODUTO-EXIBE-EDT.                  
024600      *                                                                   
024700           IF WS-FS-OK THEN                                               
024800               DISPLAY "NOVO SALDO: " WS-NOVO-ESTQ-EXIBE-EDT              
024900           END-IF.                                                        
025000      *                                                                   
025100       P400-FIM.                                                          
025200           EXIT.                                                          
025300      *                                                                   
025400       P900-FIM.                                                          
025500           CLOSE PRODUTO-MESTRE.                                          
025600           GOBACK.                                                        
025700      *                                                                   
025800       END PROGRAM SCMP0650.                                              
